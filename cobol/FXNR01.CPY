000100*================================================================*
000200*    COPYBOOK...: FXNR01                                         *
000300*    PROJECT....: DAILY FX RATE NORMALIZATION - FXNRATE          *
000400*    GOAL.......: CANONICAL EXCHANGE-RATE ROW - THE RATE STORE   *
000500*                 RECORD.  "1 UNIT OF BASE CCY = RATE US         *
000600*                 DOLLARS".  QUOTE CCY IS ALWAYS USD, USD IS     *
000700*                 NEVER STORED AS A BASE (IMPLICIT 1.0).         *
000800*    USED BY....: WRK-STORE-REG (EXISTING ROWS READ FROM THE     *
000900*                 STORE) AND WRK-NEW-ROW (ROWS BUILT FOR         *
001000*                 APPEND) IN FXNR0002/FXNR0003/FXNR0004.         *
001100*----------------------------------------------------------------*
001200*    MAINTENANCE HISTORY                                        *
001300*    1989-11-06 MOK  CSTORE-001  ORIGINAL LAYOUT.                *
001400*    1998-09-14 AP   CSTORE-088  Y2K - RATE-DATE CONFIRMED 8-BYTE*
001500*                                CENTURY-INCLUSIVE, NO CHANGE.   *
001600*    2003-02-19 TV   CSTORE-141  WIDENED RATE FILLER PAD.        *
001700*----------------------------------------------------------------*
001800     03  FXNR01-BASE-CCY             PIC X(03).
001900     03  FXNR01-QUOTE-CCY            PIC X(03).
002000     03  FXNR01-RATE-DATE            PIC 9(08).
002100     03  FXNR01-RATE                 PIC S9(04)V9(09)
002200                                      SIGN IS LEADING SEPARATE.
002300     03  FILLER                      PIC X(12).
