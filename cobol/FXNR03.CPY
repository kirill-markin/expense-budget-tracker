000100*================================================================*
000200*    COPYBOOK...: FXNR03                                         *
000300*    PROJECT....: DAILY FX RATE NORMALIZATION - FXNRATE          *
000400*    GOAL.......: CBR FEED RECORD - ONE ROW PER DATE, USD ONLY.  *
000500*                 NATIVE FORMAT: DATE IS DD.MM.YYYY, VALUE USES  *
000600*                 A COMMA AS THE DECIMAL SEPARATOR (SOURCE IS    *
000700*                 THE RUSSIAN CENTRAL BANK FEED).  BOTH ARE      *
000800*                 CARRIED AS FIXED-FORMAT TEXT WITH THE NATIVE   *
000900*                 PUNCTUATION IN PLACE, SPLIT OUT BY REDEFINES   *
001000*                 SO THE VALIDATION PASS CAN CHECK EACH PART.    *
001100*----------------------------------------------------------------*
001200*    MAINTENANCE HISTORY                                        *
001300*    1990-06-18 MOK  CSTORE-006  ORIGINAL LAYOUT.                *
001400*    1990-06-25 MOK  CSTORE-007  NOMINAL ADDED (RUB IS QUOTED    *
001500*                                PER N UNITS OF USD, NOT PER 1). *
001600*----------------------------------------------------------------*
001700     03  FXNR03-RATE-DATE-TEXT       PIC X(10).
001800     03  FXNR03-DATE-TEXT-PARTS REDEFINES FXNR03-RATE-DATE-TEXT.
001900         05  FXNR03-DATE-DD-TEXT         PIC X(02).
002000         05  FXNR03-DATE-DOT1            PIC X(01).
002100         05  FXNR03-DATE-MM-TEXT         PIC X(02).
002200         05  FXNR03-DATE-DOT2            PIC X(01).
002300         05  FXNR03-DATE-YYYY-TEXT       PIC X(04).
002400     03  FXNR03-NOMINAL-TEXT         PIC X(05).
002500     03  FXNR03-VALUE-TEXT           PIC X(12).
002600     03  FXNR03-VALUE-TEXT-PARTS REDEFINES FXNR03-VALUE-TEXT.
002700         05  FXNR03-VALUE-INT-TEXT       PIC X(07).
002800         05  FXNR03-VALUE-COMMA          PIC X(01).
002900         05  FXNR03-VALUE-DEC-TEXT       PIC X(04).
003000     03  FILLER                      PIC X(13).
