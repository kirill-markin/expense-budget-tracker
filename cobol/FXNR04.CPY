000100*================================================================*
000200*    COPYBOOK...: FXNR04                                         *
000300*    PROJECT....: DAILY FX RATE NORMALIZATION - FXNRATE          *
000400*    GOAL.......: NBS FEED RECORD - ONE ROW PER DATE, USD ONLY.  *
000500*                 EXCHANGE-MIDDLE IS DINARS PER 1 USD (SERBIAN   *
000600*                 CENTRAL BANK MIDDLE RATE), FIXED-FORMAT TEXT   *
000700*                 (7 DIGITS, DOT, 4 DIGITS) LIKE THE ECB FEED.   *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE HISTORY                                        *
001000*    1990-09-03 MOK  CSTORE-009  ORIGINAL LAYOUT.                *
001100*----------------------------------------------------------------*
001200     03  FXNR04-RATE-DATE-TEXT       PIC X(08).
001300     03  FXNR04-EXCH-MIDDLE-TEXT     PIC X(12).
001400     03  FXNR04-EXCH-MIDDLE-PARTS REDEFINES FXNR04-EXCH-MIDDLE-TEXT.
001500         05  FXNR04-EXCH-INT-TEXT        PIC X(07).
001600         05  FXNR04-EXCH-DOT             PIC X(01).
001700         05  FXNR04-EXCH-DEC-TEXT        PIC X(04).
001800     03  FILLER                      PIC X(20).
