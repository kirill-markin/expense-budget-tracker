000100*================================================================*
000200*    COPYBOOK...: FXNR05                                         *
000300*    PROJECT....: DAILY FX RATE NORMALIZATION - FXNRATE          *
000400*    GOAL.......: LEDGER ENTRY RECORD - SHARED ENTERPRISE        *
000500*                 TRANSACTION LAYOUT (80-BYTE).  THE FX SUITE    *
000600*                 READS ONLY THE TRANSACTION DATE - THE REST OF  *
000700*                 THE LEDGER LINE IS NOT OUR BUSINESS.           *
000800*----------------------------------------------------------------*
000900*    MAINTENANCE HISTORY                                        *
001000*    1990-01-22 MOK  CSTORE-004  ORIGINAL LAYOUT (LEDGER SHARED  *
001100*                                COPYBOOK, FX SUITE OWNS ONLY    *
001200*                                THE HEADING FIELD).             *
001300*----------------------------------------------------------------*
001400     03  FXNR05-ENTRY-TS             PIC 9(08).
001500     03  FILLER                      PIC X(72).
