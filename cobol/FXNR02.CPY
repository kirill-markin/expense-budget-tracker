000100*================================================================*
000200*    COPYBOOK...: FXNR02                                         *
000300*    PROJECT....: DAILY FX RATE NORMALIZATION - FXNRATE          *
000400*    GOAL.......: ECB FEED RECORD - ONE ROW PER CURRENCY PER     *
000500*                 DATE, UNITS OF CURRENCY PER 1 EUR.  THE ROW    *
000600*                 FOR CURRENCY = USD CARRIES THE PUBLISHED       *
000700*                 EUR/USD RATE.  RATE-EUR-TEXT IS FIXED-FORMAT   *
000800*                 TEXT (7 DIGITS, DOT, 4 DIGITS) SO A BLANK      *
000900*                 (SUSPENDED CCY) OR A GARBLED VALUE CAN BE      *
001000*                 TOLD APART FROM A ZERO BEFORE CONVERSION.      *
001100*----------------------------------------------------------------*
001200*    MAINTENANCE HISTORY                                        *
001300*    1989-11-06 MOK  CSTORE-001  ORIGINAL LAYOUT.                *
001400*    1991-04-02 MOK  CSTORE-014  SPLIT RATE-EUR-TEXT INTO INT/   *
001500*                                DOT/DEC FOR THE VALIDATION PASS.*
001600*----------------------------------------------------------------*
001700     03  FXNR02-CURRENCY             PIC X(03).
001800     03  FXNR02-RATE-DATE            PIC 9(08).
001900     03  FXNR02-RATE-EUR-TEXT        PIC X(12).
002000     03  FXNR02-RATE-EUR-PARTS REDEFINES FXNR02-RATE-EUR-TEXT.
002100         05  FXNR02-RATE-EUR-INT-TEXT    PIC X(07).
002200         05  FXNR02-RATE-EUR-DOT         PIC X(01).
002300         05  FXNR02-RATE-EUR-DEC-TEXT    PIC X(04).
002400     03  FILLER                      PIC X(17).
