000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FXNR0001.
000600 AUTHOR.         M. OKAFOR.
000700 INSTALLATION.   FX RATES OPERATIONS - BATCH SYSTEMS.
000800 DATE-WRITTEN.   06/11/1989.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                     BATCH SYSTEMS - FX RATES                   *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FXNR0001.                                     *
001600*    ANALYST.....: M. OKAFOR                                     *
001700*    PROGRAMMER..: M. OKAFOR                                     *
001800*    DATE........: 06/11/1989                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: DAILY FX RATE NORMALIZATION - FXNRATE         *
002100*----------------------------------------------------------------*
002200*    GOAL........: BATCH DRIVER.  RUNS THE THREE RATE-SOURCE     *
002300*                  NORMALIZERS IN A FIXED ORDER - ECB, THEN      *
002400*                  CBR, THEN NBS - AGAINST THE SAME RATE STORE   *
002500*                  AND LEDGER, AND WRITES ONE RUN-REPORT LINE    *
002600*                  PER FEED.  DOES NOT TOUCH THE FEEDS ITSELF.   *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   RUNRPT          00040       FXNR06           *
003000*----------------------------------------------------------------*
003100*    CALLS.......:  FXNR0002 (ECB), FXNR0003 (CBR),               *
003200*                   FXNR0004 (NBS), FXABEND (ON FATAL ERROR)     *
003300*----------------------------------------------------------------*
003400*                                                                *
003500*----------------------------------------------------------------*
003600*    MAINTENANCE HISTORY                                        *
003700*    1989-11-06 MOK  CSTORE-001  ORIGINAL PROGRAM - RUN-ALL      *
003800*                                CORE PULLED OUT OF THE OLD      *
003900*                                OVERNIGHT SHELL SCRIPT.         *
004000*    1990-01-22 MOK  CSTORE-004  RUN REPORT NOW WRITTEN AS A     *
004100*                                FILE INSTEAD OF DISPLAY ONLY -  *
004200*                                OPERATIONS WANTED A JOB-LOG     *
004300*                                RECORD OF EACH RUN.             *
004400*    1990-06-18 MOK  CSTORE-006  ADDED THE CBR CALL.             *
004500*    1990-09-03 MOK  CSTORE-009  ADDED THE NBS CALL.             *
004600*    1991-08-11 MOK  CSTORE-019  RUN-RESULT LAYOUT MOVED TO A    *
004700*                                COMMON COPYBOOK (FXNR06) SO THE *
004800*                                DRIVER AND THE THREE            *
004900*                                NORMALIZERS AGREE ON IT.        *
005000*    1993-05-10 AP   CSTORE-047  DISPLAY BOX WIDENED.            *
005100*    1998-11-30 AP   CSTORE-091  Y2K REVIEW - RATE-DATE AND      *
005200*                                LATEST-DATE ARE ALREADY 8-BYTE  *
005300*                                CENTURY-INCLUSIVE.  NO CHANGE.  *
005400*    2004-07-08 TV   CSTORE-152  FINALIZE DISPLAY NOW SHOWS THE  *
005500*                                RUN DATE AND TIME.              *
005600*    2011-03-14 TV   CSTORE-203  ORDER OF CALLS IS NOW FIXED IN  *
005700*                                COMMENT AS WELL AS CODE - AUDIT *
005800*                                ASKED WHY ECB RUNS FIRST (RATE  *
005900*                                STORE MIN/MAX FOR EUR-CROSS     *
006000*                                CURRENCIES IS CHEAPEST TO WARM  *
006100*                                UP FIRST).                      *
006200*    2013-09-04 TV   CSTORE-227  0000-MAIN-PROCESS NOW RUNS       *
006300*                                INITIALIZE AND PROCESS AS ONE    *
006400*                                PERFORM ... THRU SPAN, PER THE   *
006500*                                STANDARDS REVIEW.                *
006600*----------------------------------------------------------------*
006700*================================================================*
006800*           E N V I R O N M E N T      D I V I S I O N           *
006900*================================================================*
007000 ENVIRONMENT DIVISION.
007100 CONFIGURATION SECTION.
007200 SPECIAL-NAMES.
007300      C01 IS TOP-OF-FORM.
007400
007500 INPUT-OUTPUT SECTION.
007600 FILE-CONTROL.
007700
007800     SELECT RUNRPT        ASSIGN TO UTS-S-RUNRPT
007900      ORGANIZATION IS     SEQUENTIAL
008000      ACCESS MODE  IS     SEQUENTIAL
008100      FILE STATUS  IS     WRK-FS-RUNRPT.
008200
008300*================================================================*
008400*                  D A T A      D I V I S I O N                  *
008500*================================================================*
008600 DATA DIVISION.
008700 FILE SECTION.
008800*
008900 FD RUNRPT
009000     RECORDING MODE IS F
009100     LABEL RECORD   IS STANDARD
009200     BLOCK CONTAINS 00 RECORDS.
009300 01 FD-REG-RUNRPT     PIC X(40).
009400
009500*-----------------------------------------------------------------*
009600*                  WORKING-STORAGE SECTION                        *
009700*-----------------------------------------------------------------*
009800 WORKING-STORAGE SECTION.
009900
010000 77 WRK-LINES-WRITTEN                      PIC 9(02) COMP
010100                                            VALUE ZERO.
010200
010300*NAMES OF THE CALLED NORMALIZERS (DYNAMIC CALL BY DATA NAME,
010400*SAME HOUSE HABIT AS THE ABEND CALL BELOW):
010500 77 WRK-PGM-ECB                             PIC X(08) VALUE
010600                                                     'FXNR0002'  .
010700 77 WRK-PGM-CBR                             PIC X(08) VALUE
010800                                                     'FXNR0003'  .
010900 77 WRK-PGM-NBS                             PIC X(08) VALUE
011000                                                     'FXNR0004'  .
011100
011200*DATA FOR ERROR LOG:
011300 01 WRK-ERROR-LOG.
011400    03 WRK-PROGRAM                         PIC X(08) VALUE
011500                                                     'FXNR0001'  .
011600    03 WRK-ERROR-MSG                       PIC X(30) VALUE SPACES.
011700    03 WRK-ERROR-CODE                      PIC X(30) VALUE SPACES.
011800    03 WRK-ERROR-DATE                      PIC X(10) VALUE SPACES.
011900    03 WRK-ERROR-TIME                      PIC X(08) VALUE SPACES.
012000
012100*ABENDING PROGRAM:
012200 77 WRK-ABEND-PGM                          PIC X(08) VALUE
012300                                                     'FXABEND'   .
012400
012500 01 WRK-FILE-STATUS.
012600    03 WRK-FS-RUNRPT                       PIC 9(02) VALUE ZEROS .
012700
012800 01 WRK-RESULT-ECB.
012900     COPY 'FXNR06'.
013000
013100 01 WRK-RESULT-CBR.
013200     COPY 'FXNR06'.
013300
013400 01 WRK-RESULT-NBS.
013500     COPY 'FXNR06'.
013600
013700 01 WRK-RPT-LINE.
013800     COPY 'FXNR06'.
013900
014000*NUMERIC VIEWS OF THE RESULT RECORDS - LETS 3000-FINALIZE PICK
014100*UP EACH FEED'S INSERTED-COUNT FOR THE GRAND TOTAL WITHOUT A
014200*SEPARATE MOVE PER FEED:
014300 01 WRK-RESULT-ECB-NUM REDEFINES WRK-RESULT-ECB.
014400    03 FILLER                              PIC X(03).
014500    03 WRK-RESULT-ECB-COUNT                PIC 9(07).
014600    03 FILLER                              PIC X(30).
014700 01 WRK-RESULT-CBR-NUM REDEFINES WRK-RESULT-CBR.
014800    03 FILLER                              PIC X(03).
014900    03 WRK-RESULT-CBR-COUNT                PIC 9(07).
015000    03 FILLER                              PIC X(30).
015100 01 WRK-RESULT-NBS-NUM REDEFINES WRK-RESULT-NBS.
015200    03 FILLER                              PIC X(03).
015300    03 WRK-RESULT-NBS-COUNT                PIC 9(07).
015400    03 FILLER                              PIC X(30).
015500
015600 77 WRK-TOTAL-INSERTED                     PIC 9(08) COMP
015700                                            VALUE ZERO.
015800
015900*WORKING DATA FOR THE SYSTEM DATE AND TIME.
016000 01 WRK-SYSTEM-DATE.
016100    03 YY                                  PIC 9(02) VALUE ZEROS .
016200    03 MM                                  PIC 9(02) VALUE ZEROS .
016300    03 DD                                  PIC 9(02) VALUE ZEROS .
016400*
016500 01 WRK-DATE-FORMATTED.
016600    03 DD-FORMATTED                        PIC 9(02) VALUE ZEROS .
016700    03 FILLER                              PIC X(01) VALUE '-'   .
016800    03 MM-FORMATTED                        PIC 9(02) VALUE ZEROS .
016900    03 FILLER                              PIC X(01) VALUE '-'   .
017000    03 YYYY-FORMATTED                      PIC 9(04) VALUE ZEROS .
017100*
017200 01 WRK-SYSTEM-TIME.
017300    03 HOUR                                PIC 9(02) VALUE ZEROS .
017400    03 MINUTE                              PIC 9(02) VALUE ZEROS .
017500    03 SECOND                              PIC 9(02) VALUE ZEROS .
017600    03 HUNDREDTH                           PIC 9(02) VALUE ZEROS .
017700*
017800 01 WRK-TIME-FORMATTED.
017900    03 HOUR-FORMATTED                      PIC 9(02) VALUE ZEROS .
018000    03 FILLER                              PIC X(01) VALUE ':'.
018100    03 MINUTE-FORMATTED                    PIC 9(02) VALUE ZEROS .
018200    03 FILLER                              PIC X(01) VALUE ':'.
018300    03 SECOND-FORMATTED                    PIC 9(02) VALUE ZEROS .
018400
018500 01 WRK-WHEN-COPILED.
018600    03 MM-COMPILED                         PIC X(02) VALUE SPACES.
018700    03 FILLER                              PIC X(01) VALUE '/'.
018800    03 DD-COMPILED                         PIC X(02) VALUE SPACES.
018900    03 FILLER                              PIC X(01) VALUE '/'.
019000    03 YY-COMPILED                         PIC X(02) VALUE SPACES.
019100    03 HOUR-COMPILED                       PIC X(02) VALUE SPACES.
019200    03 FILLER                              PIC X(01) VALUE '-'.
019300    03 MINUTE-COMPILED                     PIC X(02) VALUE SPACES.
019400    03 FILLER                              PIC X(01) VALUE '-'.
019500    03 SECOND-COMPILED                     PIC X(02) VALUE SPACES.
019600
019700*================================================================*
019800 PROCEDURE                       DIVISION.
019900*================================================================*
020000*----------------------------------------------------------------*
020100 0000-MAIN-PROCESS               SECTION.
020200*----------------------------------------------------------------*
020300     MOVE WHEN-COMPILED          TO WRK-WHEN-COPILED.
020400
020500     PERFORM 1000-INITIALIZE THRU 2000-99-EXIT.
020600
020700     PERFORM 3000-FINALIZE.
020800*----------------------------------------------------------------*
020900 0000-99-EXIT.                   EXIT.
021000*----------------------------------------------------------------*
021100*----------------------------------------------------------------*
021200 1000-INITIALIZE                 SECTION.
021300*----------------------------------------------------------------*
021400     PERFORM 9000-GET-DATE-TIME.
021500
021600     INITIALIZE WRK-RESULT-ECB
021700                WRK-RESULT-CBR
021800                WRK-RESULT-NBS
021900                WRK-RPT-LINE.
022000
022100     OPEN OUTPUT RUNRPT.
022200
022300     MOVE 'OPEN FILE RUNRPT'     TO WRK-ERROR-MSG.
022400     PERFORM 8100-TEST-FS-RUNRPT.
022500*----------------------------------------------------------------*
022600 1000-99-EXIT.                   EXIT.
022700*----------------------------------------------------------------*
022800*----------------------------------------------------------------*
022900 2000-PROCESS                    SECTION.
023000*----------------------------------------------------------------*
023100*    RUN ORDER IS FIXED: ECB, THEN CBR, THEN NBS.  EACH
023200*    NORMALIZER OPENS THE LEDGER AND THE RATE STORE ITSELF -
023300*    THIS SECTION DOES NOT TOUCH THEM.
023400*
023500     DISPLAY 'FXNRATE: RUNNING ECB NORMALIZER'.
023600     CALL WRK-PGM-ECB            USING WRK-RESULT-ECB.
023700     MOVE WRK-RESULT-ECB         TO WRK-RPT-LINE.
023800     PERFORM 2500-WRITE-RUN-REPORT.
023900
024000     DISPLAY 'FXNRATE: RUNNING CBR NORMALIZER'.
024100     CALL WRK-PGM-CBR            USING WRK-RESULT-CBR.
024200     MOVE WRK-RESULT-CBR         TO WRK-RPT-LINE.
024300     PERFORM 2500-WRITE-RUN-REPORT.
024400
024500     DISPLAY 'FXNRATE: RUNNING NBS NORMALIZER'.
024600     CALL WRK-PGM-NBS            USING WRK-RESULT-NBS.
024700     MOVE WRK-RESULT-NBS         TO WRK-RPT-LINE.
024800     PERFORM 2500-WRITE-RUN-REPORT.
024900*----------------------------------------------------------------*
025000 2000-99-EXIT.                   EXIT.
025100*----------------------------------------------------------------*
025200*----------------------------------------------------------------*
025300 2500-WRITE-RUN-REPORT           SECTION.
025400*----------------------------------------------------------------*
025500     MOVE 'WRITING RUN REPORT LINE'
025600                                 TO   WRK-ERROR-MSG.
025700
025800     MOVE  WRK-RPT-LINE          TO   FD-REG-RUNRPT.
025900
026000     WRITE FD-REG-RUNRPT.
026100
026200     PERFORM 8100-TEST-FS-RUNRPT.
026300
026400     IF WRK-FS-RUNRPT            EQUAL ZEROS
026500        ADD  1                   TO    WRK-LINES-WRITTEN
026600     END-IF.
026700*----------------------------------------------------------------*
026800 2500-99-EXIT.                   EXIT.
026900*----------------------------------------------------------------*
027000*----------------------------------------------------------------*
027100 3000-FINALIZE                   SECTION.
027200*----------------------------------------------------------------*
027300     CLOSE RUNRPT.
027400
027500     COMPUTE WRK-TOTAL-INSERTED = WRK-RESULT-ECB-COUNT
027600                                 + WRK-RESULT-CBR-COUNT
027700                                 + WRK-RESULT-NBS-COUNT.
027800
027900     DISPLAY '***************************'.
028000     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
028100     DISPLAY '***************************'.
028200     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
028300     DISPLAY '*COMPILED........:'
028400     DD-COMPILED '/' MM-COMPILED '/' YY-COMPILED '*'.
028500     DISPLAY '*.................'
028600     HOUR-COMPILED '.' MINUTE-COMPILED '.'SECOND-COMPILED '*'.
028700     DISPLAY '*-------------------------*'.
028800     DISPLAY '*FEED ECB..INSERTED..:' FXNR06-INSERTED-COUNT
028900     OF WRK-RESULT-ECB '*'.
029000     DISPLAY '*FEED CBR..INSERTED..:' FXNR06-INSERTED-COUNT
029100     OF WRK-RESULT-CBR '*'.
029200     DISPLAY '*FEED NBS..INSERTED..:' FXNR06-INSERTED-COUNT
029300     OF WRK-RESULT-NBS '*'.
029400     DISPLAY '*-------------------------*'.
029500     DISPLAY '*RUN REPORT LINES....:' WRK-LINES-WRITTEN '*'.
029600     DISPLAY '*TOTAL INSERTED......:' WRK-TOTAL-INSERTED '*'.
029700     DISPLAY '*-------------------------*'.
029800     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
029900     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
030000     DISPLAY '***************************'.
030100
030200     STOP RUN.
030300*----------------------------------------------------------------*
030400 3000-99-EXIT.                   EXIT.
030500*----------------------------------------------------------------*
030600*----------------------------------------------------------------*
030700 8100-TEST-FS-RUNRPT             SECTION.
030800*----------------------------------------------------------------*
030900     IF WRK-FS-RUNRPT            NOT EQUAL ZEROS
031000        MOVE WRK-FS-RUNRPT       TO  WRK-ERROR-CODE
031100        PERFORM 9999-CALL-ABEND-PGM
031200     END-IF.
031300*----------------------------------------------------------------*
031400 8100-99-EXIT.                   EXIT.
031500*----------------------------------------------------------------*
031600*----------------------------------------------------------------*
031700 9000-GET-DATE-TIME              SECTION.
031800*----------------------------------------------------------------*
031900     ACCEPT WRK-SYSTEM-DATE      FROM DATE.
032000     MOVE YY                     TO YYYY-FORMATTED.
032100     MOVE MM                     TO MM-FORMATTED.
032200     MOVE DD                     TO DD-FORMATTED.
032300     ADD  2000                   TO YYYY-FORMATTED.
032400
032500     ACCEPT WRK-SYSTEM-TIME      FROM TIME.
032600     MOVE HOUR                   TO HOUR-FORMATTED.
032700     MOVE MINUTE                 TO MINUTE-FORMATTED.
032800     MOVE SECOND                 TO SECOND-FORMATTED.
032900*----------------------------------------------------------------*
033000 9000-99-EXIT.                   EXIT.
033100*----------------------------------------------------------------*
033200*----------------------------------------------------------------*
033300 9999-CALL-ABEND-PGM             SECTION.
033400*----------------------------------------------------------------*
033500     MOVE WRK-DATE-FORMATTED     TO WRK-ERROR-DATE.
033600     MOVE WRK-TIME-FORMATTED     TO WRK-ERROR-TIME.
033700     CALL WRK-ABEND-PGM          USING WRK-ERROR-LOG.
033800*----------------------------------------------------------------*
033900 9999-99-EXIT.                   EXIT.
034000*----------------------------------------------------------------*
