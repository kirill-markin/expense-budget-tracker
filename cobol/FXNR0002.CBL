000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FXNR0002.
000600 AUTHOR.         M. OKAFOR.
000700 INSTALLATION.   FX RATES OPERATIONS - BATCH SYSTEMS.
000800 DATE-WRITTEN.   06/11/1989.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                     BATCH SYSTEMS - FX RATES                   *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FXNR0002.                                     *
001600*    ANALYST.....: M. OKAFOR                                     *
001700*    PROGRAMMER..: M. OKAFOR                                     *
001800*    DATE........: 06/11/1989                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: DAILY FX RATE NORMALIZATION - FXNRATE         *
002100*----------------------------------------------------------------*
002200*    GOAL........: ECB NORMALIZER.  READS THE EUROPEAN CENTRAL   *
002300*                  BANK FEED (UNITS OF CCY PER 1 EUR), GROUPS BY *
002400*                  DATE, CROSS-CONVERTS EVERY CONFIGURED         *
002500*                  CURRENCY TO USD THROUGH THE SAME-DATE         *
002600*                  EUR/USD RATE, FILTERS OUT DATES ALREADY ON    *
002700*                  THE RATE STORE AND APPENDS THE REST.          *
002800*----------------------------------------------------------------*
002900*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003000*                   ECBFEED         00040       FXNR02           *
003100*                   LEDGER          00080       FXNR05           *
003200*                   RATESTOR        00040       FXNR01           *
003300*----------------------------------------------------------------*
003400*    CALLS.......:  FXABEND (ON FATAL ERROR)                     *
003500*----------------------------------------------------------------*
003600*    NOTE........:  THE ECBFEED FILE IS EXPECTED STAGED IN DATE- *
003700*                  MAJOR, CURRENCY-MINOR SEQUENCE (THE SOURCE'S  *
003800*                  OWN PUBLICATION ORDER).  NO SORT IS TAKEN -   *
003900*                  2150 GUARDS THE ASSUMPTION VIA 7100 INSTEAD.  *
004000*----------------------------------------------------------------*
004100*    MAINTENANCE HISTORY                                        *
004200*    1989-11-06 MOK  CSTORE-001  ORIGINAL PROGRAM.               *
004300*    1990-03-02 MOK  CSTORE-005  CROSS-CONVERSION ADDED (WAS     *
004400*                                PASSING EUR/USD ONLY).          *
004500*    1991-04-02 MOK  CSTORE-014  ADDED THE INT/DOT/DEC SPLIT ON  *
004600*                                THE FEED RATE TO TELL A BLANK   *
004700*                                (SUSPENDED CCY) FROM A ZERO.    *
004800*    1991-08-11 MOK  CSTORE-019  RUN-RESULT LAYOUT MOVED TO THE  *
004900*                                SHARED FXNR06 COPYBOOK.         *
005000*    1993-05-10 AP   CSTORE-047  MISSING-CURRENCY LIST ADDED TO  *
005100*                                THE RUN RESULT (WARNING ONLY).  *
005200*    1998-11-30 AP   CSTORE-091  Y2K REVIEW - ALL DATE FIELDS    *
005300*                                CONFIRMED 8-BYTE CENTURY-       *
005400*                                INCLUSIVE.  JULIAN ROUTINES     *
005500*                                RE-VERIFIED THROUGH 2099.       *
005600*    2003-02-19 TV   CSTORE-141  HALF-EVEN ROUNDING REPLACED THE *
005700*                                OLD ROUND-HALF-UP COMPUTE - AN  *
005800*                                AUDIT FINDING ON THE INTEREST   *
005900*                                TABLES CARRIED OVER TO US.      *
006000*    2011-03-14 TV   CSTORE-203  WINDOW DETERMINATION NOW CHECKS *
006100*                                EVERY CONFIGURED CURRENCY, NOT  *
006200*                                JUST EUR, BEFORE CHOOSING       *
006300*                                BACKFILL VS INCREMENT.          *
006400*    2013-09-04 TV   CSTORE-227  MISSING-CURRENCY FLAG WAS BEING *
006500*                                SET IN 2300 (FILTER SURVIVAL)   *
006600*                                INSTEAD OF AT EMISSION - EVERY  *
006700*                                STEADY-STATE RUN FLAGGED ALL    *
006800*                                BUT THE LAGGARD CURRENCY AS     *
006900*                                MISSING.  FLAG NOW SET BY THE   *
007000*                                NEW 2260/2270 PAIR, CALLED FROM *
007100*                                2200/2250 AT ROW-BUILD TIME.    *
007200*                                ALSO GAVE 2310'S NESTED RANGE   *
007300*                                SEARCH ITS OWN SUBSCRIPT        *
007400*                                (WRK-IX2) - IT WAS REUSING      *
007500*                                2250'S OUTER VARYING INDEX AND  *
007600*                                CUTTING THE CROSS-CONVERSION    *
007700*                                LOOP SHORT AFTER THE FIRST HIT. *
007800*    2013-10-02 TV   CSTORE-231  2150 NO LONGER JUST TRUSTS THE   *
007900*                                FEED'S PUBLICATION ORDER - A NEW *
008000*                                7100-VERIFY-ORDER-KEY ABENDS IF  *
008100*                                A RECORD'S DATE REGRESSES BELOW  *
008200*                                THE OPEN GROUP, SAME AS OUR      *
008300*                                MATCH/MERGE PROGRAMS DO FOR      *
008400*                                THEIR OWN KEYS.                  *
008500*----------------------------------------------------------------*
008600*================================================================*
008700*           E N V I R O N M E N T      D I V I S I O N           *
008800*================================================================*
008900 ENVIRONMENT DIVISION.
009000 CONFIGURATION SECTION.
009100 SPECIAL-NAMES.
009200      C01 IS TOP-OF-FORM.
009300
009400 INPUT-OUTPUT SECTION.
009500 FILE-CONTROL.
009600
009700     SELECT ECBFEED       ASSIGN TO UTS-S-ECBFEED
009800      ORGANIZATION IS     SEQUENTIAL
009900      ACCESS MODE  IS     SEQUENTIAL
010000      FILE STATUS  IS     WRK-FS-ECBFEED.
010100
010200     SELECT LEDGER        ASSIGN TO UTS-S-LEDGER
010300      ORGANIZATION IS     SEQUENTIAL
010400      ACCESS MODE  IS     SEQUENTIAL
010500      FILE STATUS  IS     WRK-FS-LEDGER.
010600
010700     SELECT RATESTOR      ASSIGN TO UTS-S-RATESTOR
010800      ORGANIZATION IS     SEQUENTIAL
010900      ACCESS MODE  IS     SEQUENTIAL
011000      FILE STATUS  IS     WRK-FS-RATESTOR.
011100
011200*================================================================*
011300*                  D A T A      D I V I S I O N                  *
011400*================================================================*
011500 DATA DIVISION.
011600 FILE SECTION.
011700*
011800 FD ECBFEED
011900     RECORDING MODE IS F
012000     LABEL RECORD   IS STANDARD
012100     BLOCK CONTAINS 00 RECORDS.
012200 01 FD-REG-ECBFEED    PIC X(40).
012300*
012400 FD LEDGER
012500     RECORDING MODE IS F
012600     LABEL RECORD   IS STANDARD
012700     BLOCK CONTAINS 00 RECORDS.
012800 01 FD-REG-LEDGER     PIC X(80).
012900*
013000 FD RATESTOR
013100     RECORDING MODE IS F
013200     LABEL RECORD   IS STANDARD
013300     BLOCK CONTAINS 00 RECORDS.
013400 01 FD-REG-RATESTOR   PIC X(40).
013500
013600*-----------------------------------------------------------------*
013700*                  WORKING-STORAGE SECTION                        *
013800*-----------------------------------------------------------------*
013900 WORKING-STORAGE SECTION.
014000
014100*RECORD WORK AREAS - COPYBOOK LAYOUTS UNDER LOCAL 01'S:
014200 01 WRK-ECB-REG.
014300     COPY 'FXNR02'.
014400
014500*NUMERIC VIEW OF THE SAME BYTES AS WRK-ECB-REG - VALID BECAUSE A
014600*DISPLAY DIGIT AND A ZONED-DECIMAL DIGIT SHARE ONE BYTE FORMAT,
014700*SO NO CONVERTING MOVE IS NEEDED ONCE THE TEXT IS PROVED NUMERIC.
014800 01 WRK-ECB-NUM REDEFINES WRK-ECB-REG.
014900    03 FILLER                        PIC X(03).
015000    03 FILLER                        PIC 9(08).
015100    03 WRK-ECB-INT-NUM               PIC 9(07).
015200    03 FILLER                        PIC X(01).
015300    03 WRK-ECB-DEC-NUM               PIC 9(04).
015400    03 FILLER                        PIC X(17).
015500
015600 01 WRK-STORE-REG.
015700     COPY 'FXNR01'.
015800
015900 01 WRK-NEW-ROW.
016000     COPY 'FXNR01'.
016100
016200 01 WRK-LEDGER-REG.
016300     COPY 'FXNR05'.
016400
016500*CONFIGURED CURRENCY LIST (RULE: ALWAYS EUR, BGN, GBP, TRY - USD
016600*IN THIS LIST WOULD BE A CONFIGURATION ERROR):
016700 01 WRK-CONFIG-CCY-LIST.
016800    05 FILLER                        PIC X(12) VALUE
016900                                               'BGNEURGBPTRY'  .
017000 01 WRK-CONFIG-CCY-TABLE REDEFINES WRK-CONFIG-CCY-LIST.
017100    05 WRK-CONFIG-ENTRY OCCURS 4 TIMES.
017200       10 WRK-CONFIG-CCY             PIC X(03).
017300
017400*PER-CURRENCY EXISTING-RANGE AND PRODUCED-FLAG TABLE, ONE ENTRY
017500*PER SLOT OF WRK-CONFIG-CCY-TABLE ABOVE (SAME ORDER):
017600 01 WRK-RANGE-DATA.
017700    05 WRK-RANGE-ENTRY OCCURS 4 TIMES.
017800       10 WRK-RANGE-MIN              PIC 9(08) VALUE ZERO.
017900       10 WRK-RANGE-MAX              PIC 9(08) VALUE ZERO.
018000       10 WRK-RANGE-FOUND            PIC X(01) VALUE 'N'.
018100          88 WRK-RANGE-EXISTS                  VALUE 'Y'.
018200       10 WRK-PRODUCED-FLAG          PIC X(01) VALUE 'N'.
018300          88 WRK-CCY-PRODUCED                  VALUE 'Y'.
018400
018500*REQUEST CURRENCY LIST - THE CURRENCIES LOOKED FOR ON THE FEED
018600*FOR ONE DATE (USD SUPPLIES THE EUR/USD RATE ITSELF):
018700 01 WRK-REQUEST-CCY-LIST.
018800    05 FILLER                        PIC X(12) VALUE
018900                                               'USDBGNGBPTRY'  .
019000 01 WRK-REQUEST-CCY-TABLE REDEFINES WRK-REQUEST-CCY-LIST.
019100    05 WRK-REQUEST-ENTRY OCCURS 4 TIMES.
019200       10 WRK-REQUEST-CCY            PIC X(03).
019300
019400*ONE DATE-GROUP'S ACCUMULATED VALUES, ONE SLOT PER REQUEST CCY:
019500 01 WRK-GROUP-DATA.
019600    05 WRK-GROUP-ENTRY OCCURS 4 TIMES.
019700       10 WRK-GROUP-VALUE            PIC 9(07)V9(04) VALUE ZERO.
019800       10 WRK-GROUP-FOUND            PIC X(01) VALUE 'N'.
019900          88 WRK-CCY-FOUND-IN-GROUP            VALUE 'Y'.
020000
020100*MISSING-CURRENCY LIST BUILT AS FOUR 5-BYTE SLOTS, THEN VIEWED
020200*AS ONE 20-BYTE TEXT FIELD TO MOVE INTO THE RUN-RESULT RECORD:
020300 01 WRK-MISSING-LIST.
020400    05 WRK-MISSING-SLOT OCCURS 4 TIMES PIC X(05) VALUE SPACES.
020500 01 WRK-MISSING-LIST-TEXT REDEFINES WRK-MISSING-LIST PIC X(20).
020600
020700*WORKING SCALARS:
020800 77 WRK-IX                           PIC 9(02) COMP VALUE ZERO.
020900 77 WRK-RANGE-IDX                    PIC 9(02) COMP VALUE ZERO.
021000 77 WRK-MISSING-IX                   PIC 9(02) COMP VALUE ZERO.
021100*SECOND SUBSCRIPT - USED ONLY FOR TABLE SEARCHES MADE FROM
021200*INSIDE A PARAGRAPH THAT IS ITSELF BEING VARIED OVER WRK-IX BY
021300*ITS CALLER (2250 IS PERFORMED VARYING WRK-IX; A NESTED SEARCH
021400*CANNOT REUSE THAT SAME SUBSCRIPT WITHOUT CLOBBERING THE
021500*CALLER'S LOOP CONTROL):
021600 77 WRK-IX2                          PIC 9(02) COMP VALUE ZERO.
021700 77 WRK-INSERTED-COUNT               PIC 9(07) COMP VALUE ZERO.
021800 77 WRK-LATEST-DATE                  PIC 9(08)      VALUE ZERO.
021900 77 WRK-LEDGER-MIN                   PIC 9(08)      VALUE 99999999.
022000 77 WRK-LEDGER-COUNT                 PIC 9(07) COMP VALUE ZERO.
022100 77 WRK-TARGET-START                 PIC 9(08)      VALUE ZERO.
022200 77 WRK-TODAY                        PIC 9(08)      VALUE ZERO.
022300 77 WRK-WINDOW-START                 PIC 9(08)      VALUE ZERO.
022400 77 WRK-WINDOW-END                   PIC 9(08)      VALUE ZERO.
022500 77 WRK-BACKFILL-FLAG                PIC X(01)      VALUE 'N'.
022600    88 WRK-IS-BACKFILL                       VALUE 'Y'.
022700 77 WRK-UP-TO-DATE-FLAG              PIC X(01)      VALUE 'N'.
022800    88 WRK-IS-UP-TO-DATE                     VALUE 'Y'.
022900 77 WRK-EARLIEST-MAX                 PIC 9(08)      VALUE 99999999.
023000 77 WRK-EARLIEST-MAX-FOUND           PIC X(01)      VALUE 'N'.
023100 77 WRK-GROUP-DATE                   PIC 9(08)      VALUE ZERO.
023200 77 WRK-EUR-USD-RATE                 PIC 9(07)V9(04) VALUE ZERO.
023300 77 WRK-CCY-PER-EUR                  PIC 9(07)V9(04) VALUE ZERO.
023400 77 WRK-ECB-EOF                      PIC X(01)      VALUE 'N'.
023500    88 WRK-END-OF-ECBFEED                    VALUE 'Y'.
023600 77 WRK-RATE-EMPTY-FLAG              PIC X(01)      VALUE 'N'.
023700
023800*DATE-ARITHMETIC WORK FIELDS (SHARED BY 9500/9550/9600/9650):
023900 77 WRK-DATE-IN                      PIC 9(08)      VALUE ZERO.
024000 77 WRK-DATE-OUT                     PIC 9(08)      VALUE ZERO.
024100 77 WRK-DAYS-TO-ADD                  PIC S9(05) COMP VALUE ZERO.
024200 77 WRK-DATE-A                       PIC 9(08)      VALUE ZERO.
024300 77 WRK-DATE-B                       PIC 9(08)      VALUE ZERO.
024400 77 WRK-DAYS-BETWEEN                 PIC S9(05) COMP VALUE ZERO.
024500 77 WRK-JD-Y                         PIC S9(06) COMP VALUE ZERO.
024600 77 WRK-JD-M                         PIC S9(06) COMP VALUE ZERO.
024700 77 WRK-JD-D                         PIC S9(06) COMP VALUE ZERO.
024800 77 WRK-JD-A                         PIC S9(06) COMP VALUE ZERO.
024900 77 WRK-JD-B                         PIC S9(09) COMP VALUE ZERO.
025000 77 WRK-JD-C                         PIC S9(09) COMP VALUE ZERO.
025100 77 WRK-JD-E                         PIC S9(09) COMP VALUE ZERO.
025200 77 WRK-JD-T                         PIC S9(09) COMP VALUE ZERO.
025300 77 WRK-JD-L                         PIC S9(09) COMP VALUE ZERO.
025400 77 WRK-JD-N                         PIC S9(09) COMP VALUE ZERO.
025500 77 WRK-JD-I                         PIC S9(09) COMP VALUE ZERO.
025600 77 WRK-JD-J                         PIC S9(09) COMP VALUE ZERO.
025700 77 WRK-JD-K                         PIC S9(09) COMP VALUE ZERO.
025800 77 WRK-JD-REM1                      PIC S9(09) COMP VALUE ZERO.
025900 77 WRK-JULIAN-NUMBER                PIC S9(09) COMP VALUE ZERO.
026000 77 WRK-JULIAN-A                     PIC S9(09) COMP VALUE ZERO.
026100 77 WRK-JULIAN-B                     PIC S9(09) COMP VALUE ZERO.
026200
026300*HALF-EVEN ROUNDING WORK FIELDS (SEE 9700-ROUND-HALF-EVEN):
026400 01 WRK-RND-NUMERATOR                PIC 9(07)V9(04) VALUE ZERO.
026500 01 WRK-RND-DENOMINATOR              PIC 9(07)V9(04) VALUE ZERO.
026600 01 WRK-RND-RESULT                   PIC 9(04)V9(09) VALUE ZERO.
026700 01 WRK-TRUNC-QUOT                   PIC 9(04)V9(09) VALUE ZERO.
026800 01 WRK-TRUNC-QUOT-INT REDEFINES WRK-TRUNC-QUOT PIC 9(13).
026900 01 WRK-CALC-PRODUCT                 PIC 9(04)V9(13) VALUE ZERO.
027000 01 WRK-CALC-REM                     PIC 9(04)V9(13) VALUE ZERO.
027100 01 WRK-CALC-REM-INT REDEFINES WRK-CALC-REM PIC 9(17).
027200 01 WRK-RND-DENOM-SCALED             PIC 9(04)V9(13) VALUE ZERO.
027300 01 WRK-RND-DENOM-INT REDEFINES WRK-RND-DENOM-SCALED PIC 9(17).
027400 77 WRK-CALC-DOUBLE-REM              PIC 9(18) COMP  VALUE ZERO.
027500 77 WRK-DUMMY-QUOT                   PIC 9(13) COMP  VALUE ZERO.
027600 77 WRK-ODD-FLAG                     PIC 9(01) COMP  VALUE ZERO.
027700
027800*DATA FOR ERROR LOG:
027900 01 WRK-ERROR-LOG.
028000    03 WRK-PROGRAM                   PIC X(08) VALUE 'FXNR0002'.
028100    03 WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
028200    03 WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
028300    03 WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
028400    03 WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
028500
028600 77 WRK-ABEND-PGM                    PIC X(08) VALUE 'FXABEND'.
028700
028800 01 WRK-FILE-STATUS.
028900    03 WRK-FS-ECBFEED                PIC 9(02) VALUE ZEROS.
029000    03 WRK-FS-LEDGER                 PIC 9(02) VALUE ZEROS.
029100    03 WRK-FS-RATESTOR               PIC 9(02) VALUE ZEROS.
029200
029300 01 WRK-SYSTEM-DATE.
029400    03 YY                            PIC 9(02) VALUE ZEROS.
029500    03 MM                            PIC 9(02) VALUE ZEROS.
029600    03 DD                            PIC 9(02) VALUE ZEROS.
029700 01 WRK-CENTURY-DATE.
029800    03 CC-YYYY                       PIC 9(04) VALUE ZEROS.
029900    03 CC-MM                         PIC 9(02) VALUE ZEROS.
030000    03 CC-DD                         PIC 9(02) VALUE ZEROS.
030100 01 WRK-DATE-FORMATTED.
030200    03 WRK-ERROR-DATE-DD             PIC 9(02) VALUE ZEROS.
030300    03 FILLER                        PIC X(01) VALUE '-'.
030400    03 WRK-ERROR-DATE-MM             PIC 9(02) VALUE ZEROS.
030500    03 FILLER                        PIC X(01) VALUE '-'.
030600    03 WRK-ERROR-DATE-YYYY           PIC 9(04) VALUE ZEROS.
030700 01 WRK-SYSTEM-TIME.
030800    03 HOUR                          PIC 9(02) VALUE ZEROS.
030900    03 MINUTE                        PIC 9(02) VALUE ZEROS.
031000    03 SECOND                        PIC 9(02) VALUE ZEROS.
031100    03 HUNDREDTH                     PIC 9(02) VALUE ZEROS.
031200 01 WRK-TIME-FORMATTED.
031300    03 WRK-ERROR-TIME-HH             PIC 9(02) VALUE ZEROS.
031400    03 FILLER                        PIC X(01) VALUE ':'.
031500    03 WRK-ERROR-TIME-MM             PIC 9(02) VALUE ZEROS.
031600    03 FILLER                        PIC X(01) VALUE ':'.
031700    03 WRK-ERROR-TIME-SS             PIC 9(02) VALUE ZEROS.
031800
031900*-----------------------------------------------------------------*
032000*                      LINKAGE SECTION                            *
032100*-----------------------------------------------------------------*
032200 LINKAGE SECTION.
032300 01 LK-RUN-RESULT.
032400     COPY 'FXNR06'.
032500
032600*================================================================*
032700 PROCEDURE                       DIVISION USING LK-RUN-RESULT.
032800*================================================================*
032900*----------------------------------------------------------------*
033000 0000-MAIN-PROCESS                SECTION.
033100*----------------------------------------------------------------*
033200     PERFORM 1000-INITIALIZE.
033300
033400     PERFORM 2000-PROCESS.
033500
033600     PERFORM 3000-FINALIZE.
033700*----------------------------------------------------------------*
033800 0000-99-EXIT.                    EXIT.
033900*----------------------------------------------------------------*
034000*----------------------------------------------------------------*
034100 1000-INITIALIZE                  SECTION.
034200*----------------------------------------------------------------*
034300     PERFORM 9000-GET-DATE-TIME.
034400     MOVE WRK-TODAY               TO WRK-LATEST-DATE.
034500
034600     PERFORM 1100-VALIDATE-CCY-LIST.
034700
034800     PERFORM 1300-LOAD-RATE-STORE.
034900
035000     PERFORM 1200-DETERMINE-WINDOW.
035100*----------------------------------------------------------------*
035200 1000-99-EXIT.                    EXIT.
035300*----------------------------------------------------------------*
035400*----------------------------------------------------------------*
035500 1100-VALIDATE-CCY-LIST           SECTION.
035600*----------------------------------------------------------------*
035700*    USD IN THE CONFIGURED LIST IS A CONFIGURATION ERROR (FATAL).
035800*
035900     PERFORM 1110-CHECK-ONE-CONFIG-CCY
036000        VARYING WRK-IX FROM 1 BY 1 UNTIL WRK-IX > 4.
036100*----------------------------------------------------------------*
036200 1100-99-EXIT.                    EXIT.
036300*----------------------------------------------------------------*
036400*----------------------------------------------------------------*
036500 1110-CHECK-ONE-CONFIG-CCY        SECTION.
036600*----------------------------------------------------------------*
036700     IF WRK-CONFIG-CCY (WRK-IX) EQUAL 'USD'
036800        MOVE 'USD IN CONFIGURED CCY LIST' TO WRK-ERROR-MSG
036900        PERFORM 9999-CALL-ABEND-PGM
037000     END-IF.
037100*----------------------------------------------------------------*
037200 1110-99-EXIT.                    EXIT.
037300*----------------------------------------------------------------*
037400*----------------------------------------------------------------*
037500 1200-DETERMINE-WINDOW            SECTION.
037600*----------------------------------------------------------------*
037700     OPEN INPUT LEDGER.
037800     MOVE 'OPEN FILE LEDGER'      TO WRK-ERROR-MSG.
037900     PERFORM 8200-TEST-FS-LEDGER.
038000
038100     PERFORM 1210-READ-LEDGER.
038200     PERFORM 1220-SCAN-LEDGER-MIN
038300        UNTIL WRK-FS-LEDGER EQUAL 10.
038400
038500     CLOSE LEDGER.
038600
038700     IF WRK-LEDGER-COUNT EQUAL ZERO
038800        MOVE WRK-TODAY            TO WRK-DATE-IN
038900        MOVE -30                  TO WRK-DAYS-TO-ADD
039000        PERFORM 9600-ADD-DAYS-TO-DATE
039100        MOVE WRK-DATE-OUT         TO WRK-TARGET-START
039200     ELSE
039300        MOVE WRK-LEDGER-MIN       TO WRK-TARGET-START
039400     END-IF.
039500
039600     MOVE 'N'                     TO WRK-BACKFILL-FLAG.
039700     PERFORM 1230-CHECK-BACKFILL-CCY
039800        VARYING WRK-IX FROM 1 BY 1 UNTIL WRK-IX > 4.
039900
040000     MOVE 99999999                TO WRK-EARLIEST-MAX.
040100     MOVE 'N'                     TO WRK-EARLIEST-MAX-FOUND.
040200     PERFORM 1240-CHECK-EARLIEST-MAX
040300        VARYING WRK-IX FROM 1 BY 1 UNTIL WRK-IX > 4.
040400
040500     IF WRK-IS-BACKFILL
040600        MOVE WRK-TARGET-START     TO WRK-WINDOW-START
040700     ELSE
040800        MOVE WRK-EARLIEST-MAX     TO WRK-DATE-IN
040900        MOVE 1                    TO WRK-DAYS-TO-ADD
041000        PERFORM 9600-ADD-DAYS-TO-DATE
041100        MOVE WRK-DATE-OUT         TO WRK-WINDOW-START
041200     END-IF.
041300
041400     MOVE WRK-TODAY                TO WRK-WINDOW-END.
041500
041600     IF WRK-WINDOW-START > WRK-WINDOW-END
041700        MOVE 'Y'                   TO WRK-UP-TO-DATE-FLAG
041800     END-IF.
041900*----------------------------------------------------------------*
042000 1200-99-EXIT.                    EXIT.
042100*----------------------------------------------------------------*
042200*----------------------------------------------------------------*
042300 1210-READ-LEDGER                 SECTION.
042400*----------------------------------------------------------------*
042500     READ LEDGER INTO WRK-LEDGER-REG.
042600     IF WRK-FS-LEDGER EQUAL ZEROS
042700        ADD 1                     TO WRK-LEDGER-COUNT
042800     ELSE
042900        IF WRK-FS-LEDGER NOT EQUAL 10
043000           MOVE 'READ ERROR LEDGER' TO WRK-ERROR-MSG
043100           PERFORM 9999-CALL-ABEND-PGM
043200        END-IF
043300     END-IF.
043400*----------------------------------------------------------------*
043500 1210-99-EXIT.                    EXIT.
043600*----------------------------------------------------------------*
043700*----------------------------------------------------------------*
043800 1220-SCAN-LEDGER-MIN             SECTION.
043900*----------------------------------------------------------------*
044000     IF FXNR05-ENTRY-TS OF WRK-LEDGER-REG < WRK-LEDGER-MIN
044100        MOVE FXNR05-ENTRY-TS OF WRK-LEDGER-REG TO WRK-LEDGER-MIN
044200     END-IF.
044300     PERFORM 1210-READ-LEDGER.
044400*----------------------------------------------------------------*
044500 1220-99-EXIT.                    EXIT.
044600*----------------------------------------------------------------*
044700*----------------------------------------------------------------*
044800 1230-CHECK-BACKFILL-CCY          SECTION.
044900*----------------------------------------------------------------*
045000     IF (NOT WRK-RANGE-EXISTS (WRK-IX))
045100        OR (WRK-RANGE-MIN (WRK-IX) > WRK-TARGET-START)
045200        MOVE 'Y'                  TO WRK-BACKFILL-FLAG
045300     END-IF.
045400*----------------------------------------------------------------*
045500 1230-99-EXIT.                    EXIT.
045600*----------------------------------------------------------------*
045700*----------------------------------------------------------------*
045800 1240-CHECK-EARLIEST-MAX          SECTION.
045900*----------------------------------------------------------------*
046000     IF WRK-RANGE-EXISTS (WRK-IX)
046100        IF WRK-RANGE-MAX (WRK-IX) < WRK-EARLIEST-MAX
046200           MOVE WRK-RANGE-MAX (WRK-IX) TO WRK-EARLIEST-MAX
046300           MOVE 'Y'               TO WRK-EARLIEST-MAX-FOUND
046400        END-IF
046500     END-IF.
046600*----------------------------------------------------------------*
046700 1240-99-EXIT.                    EXIT.
046800*----------------------------------------------------------------*
046900*----------------------------------------------------------------*
047000 1300-LOAD-RATE-STORE             SECTION.
047100*----------------------------------------------------------------*
047200*    FIRST PASS OVER RATESTOR - BUILDS THE PER-CURRENCY MIN/MAX
047300*    RANGE TABLE.  THE FILE IS RE-OPENED FOR APPEND (EXTEND) IN
047400*    2000-PROCESS.
047500*
047600     OPEN INPUT RATESTOR.
047700     MOVE 'OPEN FILE RATESTOR'    TO WRK-ERROR-MSG.
047800     PERFORM 8300-TEST-FS-RATESTOR.
047900
048000     PERFORM 1310-READ-RATESTOR.
048100     PERFORM 1320-SCAN-RATESTOR-RANGE
048200        UNTIL WRK-FS-RATESTOR EQUAL 10.
048300
048400     CLOSE RATESTOR.
048500*----------------------------------------------------------------*
048600 1300-99-EXIT.                    EXIT.
048700*----------------------------------------------------------------*
048800*----------------------------------------------------------------*
048900 1310-READ-RATESTOR                SECTION.
049000*----------------------------------------------------------------*
049100     READ RATESTOR INTO WRK-STORE-REG.
049200     IF WRK-FS-RATESTOR NOT EQUAL ZEROS
049300        AND WRK-FS-RATESTOR NOT EQUAL 10
049400           MOVE 'READ ERROR RATESTOR' TO WRK-ERROR-MSG
049500           PERFORM 9999-CALL-ABEND-PGM
049600     END-IF.
049700*----------------------------------------------------------------*
049800 1310-99-EXIT.                    EXIT.
049900*----------------------------------------------------------------*
050000*----------------------------------------------------------------*
050100 1320-SCAN-RATESTOR-RANGE          SECTION.
050200*----------------------------------------------------------------*
050300     PERFORM 1330-FIND-RANGE-INDEX.
050400     IF WRK-RANGE-IDX NOT EQUAL ZERO
050500        IF NOT WRK-RANGE-EXISTS (WRK-RANGE-IDX)
050600           SET WRK-RANGE-EXISTS (WRK-RANGE-IDX) TO TRUE
050700           MOVE FXNR01-RATE-DATE OF WRK-STORE-REG
050800                                 TO WRK-RANGE-MIN (WRK-RANGE-IDX)
050900           MOVE FXNR01-RATE-DATE OF WRK-STORE-REG
051000                                 TO WRK-RANGE-MAX (WRK-RANGE-IDX)
051100        ELSE
051200           IF FXNR01-RATE-DATE OF WRK-STORE-REG
051300                                 < WRK-RANGE-MIN (WRK-RANGE-IDX)
051400              MOVE FXNR01-RATE-DATE OF WRK-STORE-REG
051500                                 TO WRK-RANGE-MIN (WRK-RANGE-IDX)
051600           END-IF
051700           IF FXNR01-RATE-DATE OF WRK-STORE-REG
051800                                 > WRK-RANGE-MAX (WRK-RANGE-IDX)
051900              MOVE FXNR01-RATE-DATE OF WRK-STORE-REG
052000                                 TO WRK-RANGE-MAX (WRK-RANGE-IDX)
052100           END-IF
052200        END-IF
052300     END-IF.
052400     PERFORM 1310-READ-RATESTOR.
052500*----------------------------------------------------------------*
052600 1320-99-EXIT.                    EXIT.
052700*----------------------------------------------------------------*
052800*----------------------------------------------------------------*
052900 1330-FIND-RANGE-INDEX             SECTION.
053000*----------------------------------------------------------------*
053100*    LOOKS UP FXNR01-BASE-CCY OF WRK-STORE-REG IN THE CONFIGURED
053200*    CCY TABLE.  ZERO MEANS NOT ONE OF OUR CURRENCIES.
053300*
053400     MOVE ZERO                    TO WRK-RANGE-IDX.
053500     PERFORM 1340-COMPARE-ONE-CONFIG-CCY
053600        VARYING WRK-IX FROM 1 BY 1 UNTIL WRK-IX > 4.
053700*----------------------------------------------------------------*
053800 1330-99-EXIT.                    EXIT.
053900*----------------------------------------------------------------*
054000*----------------------------------------------------------------*
054100 1340-COMPARE-ONE-CONFIG-CCY       SECTION.
054200*----------------------------------------------------------------*
054300     IF FXNR01-BASE-CCY OF WRK-STORE-REG EQUAL WRK-CONFIG-CCY (WRK-IX)
054400        MOVE WRK-IX               TO WRK-RANGE-IDX
054500     END-IF.
054600*----------------------------------------------------------------*
054700 1340-99-EXIT.                    EXIT.
054800*----------------------------------------------------------------*
054900*----------------------------------------------------------------*
055000 2000-PROCESS                      SECTION.
055100*----------------------------------------------------------------*
055200     IF WRK-IS-UP-TO-DATE
055300        GO TO 2000-99-EXIT
055400     END-IF.
055500
055600     OPEN EXTEND RATESTOR.
055700     MOVE 'OPEN EXTEND RATESTOR'   TO WRK-ERROR-MSG.
055800     PERFORM 8300-TEST-FS-RATESTOR.
055900
056000     OPEN INPUT ECBFEED.
056100     MOVE 'OPEN FILE ECBFEED'      TO WRK-ERROR-MSG.
056200     PERFORM 8100-TEST-FS-ECBFEED.
056300
056400     PERFORM 2100-READ-ECBFEED.
056500     PERFORM 2150-PROCESS-ECB-RECORD
056600        UNTIL WRK-END-OF-ECBFEED.
056700
056800*    FLUSH THE LAST ACCUMULATED DATE GROUP, IF ANY.
056900     IF WRK-GROUP-DATE NOT EQUAL ZERO
057000        PERFORM 2200-PROCESS-DATE-GROUP
057100     END-IF.
057200
057300     CLOSE ECBFEED.
057400     CLOSE RATESTOR.
057500
057600     PERFORM 2900-CHECK-MISSING-CCY.
057700*----------------------------------------------------------------*
057800 2000-99-EXIT.                     EXIT.
057900*----------------------------------------------------------------*
058000*----------------------------------------------------------------*
058100 2100-READ-ECBFEED                 SECTION.
058200*----------------------------------------------------------------*
058300     READ ECBFEED INTO WRK-ECB-REG.
058400     IF WRK-FS-ECBFEED EQUAL 10
058500        MOVE 'Y'                   TO WRK-ECB-EOF
058600     ELSE
058700        IF WRK-FS-ECBFEED NOT EQUAL ZEROS
058800           MOVE 'READ ERROR ECBFEED' TO WRK-ERROR-MSG
058900           PERFORM 9999-CALL-ABEND-PGM
059000        END-IF
059100     END-IF.
059200*----------------------------------------------------------------*
059300 2100-99-EXIT.                     EXIT.
059400*----------------------------------------------------------------*
059500*----------------------------------------------------------------*
059600 2150-PROCESS-ECB-RECORD           SECTION.
059700*----------------------------------------------------------------*
059800     IF FXNR02-RATE-DATE OF WRK-ECB-REG < WRK-WINDOW-START
059900        OR FXNR02-RATE-DATE OF WRK-ECB-REG > WRK-WINDOW-END
060000        PERFORM 2100-READ-ECBFEED
060100        GO TO 2150-99-EXIT
060200     END-IF.
060300
060400     PERFORM 2160-VALIDATE-ECB-RATE THRU 2165-99-EXIT.
060500
060600     IF WRK-RATE-EMPTY-FLAG EQUAL 'Y'
060700        PERFORM 2100-READ-ECBFEED
060800        GO TO 2150-99-EXIT
060900     END-IF.
061000
061100     PERFORM 7100-VERIFY-ORDER-KEY.
061200
061300     IF WRK-GROUP-DATE NOT EQUAL ZERO
061400        AND WRK-GROUP-DATE NOT EQUAL FXNR02-RATE-DATE OF WRK-ECB-REG
061500        PERFORM 2200-PROCESS-DATE-GROUP
061600     END-IF.
061700
061800     MOVE FXNR02-RATE-DATE OF WRK-ECB-REG TO WRK-GROUP-DATE.
061900
062000     PERFORM 2170-STORE-GROUP-VALUE.
062100
062200     PERFORM 2100-READ-ECBFEED.
062300*----------------------------------------------------------------*
062400 2150-99-EXIT.                     EXIT.
062500*----------------------------------------------------------------*
062600*----------------------------------------------------------------*
062700 2160-VALIDATE-ECB-RATE            SECTION.
062800*----------------------------------------------------------------*
062900*    2013-09-04 TV   CSTORE-227  SPLIT INTO 2160/2165 SO THIS    *
063000*                                PAIR CAN BE DRIVEN BY A SINGLE  *
063100*                                PERFORM ... THRU FROM 2150.     *
063200*----------------------------------------------------------------*
063300     MOVE 'N'                      TO WRK-RATE-EMPTY-FLAG.
063400
063500     IF FXNR02-RATE-EUR-TEXT OF WRK-ECB-REG EQUAL SPACES
063600        MOVE 'Y'                   TO WRK-RATE-EMPTY-FLAG
063700        GO TO 2165-99-EXIT
063800     END-IF.
063900*----------------------------------------------------------------*
064000 2160-99-EXIT.                     EXIT.
064100*----------------------------------------------------------------*
064200*----------------------------------------------------------------*
064300 2165-VALIDATE-ECB-FORMAT          SECTION.
064400*----------------------------------------------------------------*
064500        IF FXNR02-RATE-EUR-INT-TEXT OF WRK-ECB-REG NOT NUMERIC
064600           OR FXNR02-RATE-EUR-DEC-TEXT OF WRK-ECB-REG NOT NUMERIC
064700           OR FXNR02-RATE-EUR-DOT OF WRK-ECB-REG NOT EQUAL '.'
064800           MOVE 'BAD ECB RATE VALUE' TO WRK-ERROR-MSG
064900           PERFORM 9999-CALL-ABEND-PGM
065000        END-IF.
065100*----------------------------------------------------------------*
065200 2165-99-EXIT.                     EXIT.
065300*----------------------------------------------------------------*
065400*----------------------------------------------------------------*
065500 2170-STORE-GROUP-VALUE            SECTION.
065600*----------------------------------------------------------------*
065700*    FILES THE CURRENT ECB RECORD'S VALUE INTO ITS REQUEST-TABLE
065800*    SLOT, IF THE CURRENCY IS ONE WE ASKED FOR.
065900*
066000     COMPUTE WRK-CCY-PER-EUR = WRK-ECB-INT-NUM
066100                              + (WRK-ECB-DEC-NUM / 10000).
066200
066300     MOVE ZERO                     TO WRK-IX.
066400     PERFORM 2180-COMPARE-ONE-REQUEST-CCY
066500        VARYING WRK-IX FROM 1 BY 1 UNTIL WRK-IX > 4.
066600*----------------------------------------------------------------*
066700 2170-99-EXIT.                     EXIT.
066800*----------------------------------------------------------------*
066900*----------------------------------------------------------------*
067000 2180-COMPARE-ONE-REQUEST-CCY      SECTION.
067100*----------------------------------------------------------------*
067200     IF FXNR02-CURRENCY OF WRK-ECB-REG EQUAL WRK-REQUEST-CCY (WRK-IX)
067300        MOVE WRK-CCY-PER-EUR       TO WRK-GROUP-VALUE (WRK-IX)
067400        MOVE 'Y'                   TO WRK-GROUP-FOUND (WRK-IX)
067500     END-IF.
067600*----------------------------------------------------------------*
067700 2180-99-EXIT.                     EXIT.
067800*----------------------------------------------------------------*
067900*----------------------------------------------------------------*
068000 2200-PROCESS-DATE-GROUP           SECTION.
068100*----------------------------------------------------------------*
068200*    SLOT 1 OF THE REQUEST TABLE IS USD - THE EUR/USD RATE ITSELF
068300*    (RULE: ITS ABSENCE ON A DATE IS A FATAL ERROR).
068400*
068500     IF NOT WRK-CCY-FOUND-IN-GROUP (1)
068600        MOVE 'MISSING EUR/USD FOR DATE' TO WRK-ERROR-MSG
068700        PERFORM 9999-CALL-ABEND-PGM
068800     END-IF.
068900
069000     MOVE WRK-GROUP-VALUE (1)      TO WRK-EUR-USD-RATE.
069100
069200*    EMIT EUR/USD ITSELF, PASSED THROUGH UNROUNDED.
069300     MOVE 'EUR'                    TO FXNR01-BASE-CCY OF WRK-NEW-ROW.
069400     MOVE 'USD'                    TO FXNR01-QUOTE-CCY OF WRK-NEW-ROW.
069500     MOVE WRK-GROUP-DATE           TO FXNR01-RATE-DATE OF WRK-NEW-ROW.
069600     MOVE WRK-EUR-USD-RATE         TO FXNR01-RATE OF WRK-NEW-ROW.
069700     PERFORM 2260-MARK-CCY-PRODUCED.
069800     PERFORM 2300-FILTER-AND-APPEND.
069900
070000*    EMIT EACH OTHER CONFIGURED CURRENCY FOUND ON THIS DATE.
070100     PERFORM 2250-CROSS-CONVERT-CCY
070200        VARYING WRK-IX FROM 2 BY 1 UNTIL WRK-IX > 4.
070300
070400     INITIALIZE WRK-GROUP-DATA.
070500     MOVE ZERO                     TO WRK-GROUP-DATE.
070600*----------------------------------------------------------------*
070700 2200-99-EXIT.                     EXIT.
070800*----------------------------------------------------------------*
070900*----------------------------------------------------------------*
071000 2250-CROSS-CONVERT-CCY            SECTION.
071100*----------------------------------------------------------------*
071200*    SLOTS 2-4 OF THE REQUEST TABLE ARE BGN/GBP/TRY, SAME CODES
071300*    AND ORDER AS SLOTS 2-4 OF THE CONFIGURED TABLE.
071400*
071500     IF WRK-CCY-FOUND-IN-GROUP (WRK-IX)
071600        MOVE WRK-EUR-USD-RATE      TO WRK-RND-NUMERATOR
071700        MOVE WRK-GROUP-VALUE (WRK-IX) TO WRK-RND-DENOMINATOR
071800        PERFORM 9700-ROUND-HALF-EVEN
071900
072000        MOVE WRK-REQUEST-CCY (WRK-IX)  TO FXNR01-BASE-CCY OF WRK-NEW-ROW
072100        MOVE 'USD'                     TO FXNR01-QUOTE-CCY OF WRK-NEW-ROW
072200        MOVE WRK-GROUP-DATE            TO FXNR01-RATE-DATE OF WRK-NEW-ROW
072300        MOVE WRK-RND-RESULT            TO FXNR01-RATE OF WRK-NEW-ROW
072400        PERFORM 2260-MARK-CCY-PRODUCED
072500        PERFORM 2300-FILTER-AND-APPEND
072600     END-IF.
072700*----------------------------------------------------------------*
072800 2250-99-EXIT.                     EXIT.
072900*----------------------------------------------------------------*
073000*----------------------------------------------------------------*
073100 2260-MARK-CCY-PRODUCED            SECTION.
073200*----------------------------------------------------------------*
073300*    RULE 4 IS EVALUATED AGAINST WHETHER THIS RUN BUILT A ROW FOR
073400*    THE CURRENCY (RULE 3 - EUR/USD ITSELF OR A CROSS-CONVERTED
073500*    SLOT), NOT AGAINST WHETHER 2300 BELOW ACTUALLY WROTE IT TO
073600*    THE STORE.  A CURRENCY WHOSE WINDOW IS ALREADY FULLY COVERED
073700*    BY THE EXISTING RATE STORE STILL "PRODUCED" A ROW THIS RUN -
073800*    IT JUST DID NOT SURVIVE THE EXISTING-RANGE FILTER.  WITHOUT
073900*    THIS, EVERY STEADY-STATE RUN WOULD FLAG EVERY CURRENCY BUT
074000*    THE LAGGARD ONE AS MISSING (CSTORE-227).
074100     PERFORM 2270-MATCH-ONE-PRODUCED-CCY
074200        VARYING WRK-IX2 FROM 1 BY 1 UNTIL WRK-IX2 > 4.
074300*----------------------------------------------------------------*
074400 2260-99-EXIT.                     EXIT.
074500*----------------------------------------------------------------*
074600*----------------------------------------------------------------*
074700 2270-MATCH-ONE-PRODUCED-CCY       SECTION.
074800*----------------------------------------------------------------*
074900     IF FXNR01-BASE-CCY OF WRK-NEW-ROW EQUAL WRK-CONFIG-CCY (WRK-IX2)
075000        SET WRK-CCY-PRODUCED (WRK-IX2) TO TRUE
075100     END-IF.
075200*----------------------------------------------------------------*
075300 2270-99-EXIT.                     EXIT.
075400*----------------------------------------------------------------*
075500*----------------------------------------------------------------*
075600 2300-FILTER-AND-APPEND            SECTION.
075700*----------------------------------------------------------------*
075800*    RULE: KEEP ONLY IF THE DATE IS STRICTLY OUTSIDE THE EXISTING
075900*    [MIN,MAX] RANGE FOR THIS BASE CURRENCY - THIS DOUBLES AS THE
076000*    DUPLICATE-SAFETY CHECK (A DATE INSIDE THE RANGE CAN ONLY BE
076100*    A ROW ALREADY ON THE STORE).  DOES NOT DRIVE THE MISSING-
076200*    CURRENCY CHECK - SEE 2260 ABOVE.
076300*
076400     MOVE ZERO                     TO WRK-RANGE-IDX.
076500     PERFORM 2310-FIND-NEW-ROW-RANGE-IDX
076600        VARYING WRK-IX2 FROM 1 BY 1 UNTIL WRK-IX2 > 4.
076700
076800     IF WRK-RANGE-IDX EQUAL ZERO
076900        GO TO 2300-99-EXIT
077000     END-IF.
077100
077200     IF (NOT WRK-RANGE-EXISTS (WRK-RANGE-IDX))
077300        OR (FXNR01-RATE-DATE OF WRK-NEW-ROW
077400                              < WRK-RANGE-MIN (WRK-RANGE-IDX))
077500        OR (FXNR01-RATE-DATE OF WRK-NEW-ROW
077600                              > WRK-RANGE-MAX (WRK-RANGE-IDX))
077700        MOVE WRK-NEW-ROW           TO FD-REG-RATESTOR
077800        WRITE FD-REG-RATESTOR
077900        PERFORM 8300-TEST-FS-RATESTOR
078000        ADD 1                      TO WRK-INSERTED-COUNT
078100        IF FXNR01-RATE-DATE OF WRK-NEW-ROW > WRK-LATEST-DATE
078200           MOVE FXNR01-RATE-DATE OF WRK-NEW-ROW TO WRK-LATEST-DATE
078300        END-IF
078400     END-IF.
078500*----------------------------------------------------------------*
078600 2300-99-EXIT.                     EXIT.
078700*----------------------------------------------------------------*
078800*----------------------------------------------------------------*
078900 2310-FIND-NEW-ROW-RANGE-IDX       SECTION.
079000*----------------------------------------------------------------*
079100     IF FXNR01-BASE-CCY OF WRK-NEW-ROW EQUAL WRK-CONFIG-CCY (WRK-IX2)
079200        MOVE WRK-IX2               TO WRK-RANGE-IDX
079300     END-IF.
079400*----------------------------------------------------------------*
079500 2310-99-EXIT.                     EXIT.
079600*----------------------------------------------------------------*
079700*----------------------------------------------------------------*
079800 2900-CHECK-MISSING-CCY            SECTION.
079900*----------------------------------------------------------------*
080000     MOVE ZERO                     TO WRK-MISSING-IX.
080100     PERFORM 2910-CHECK-ONE-MISSING-CCY
080200        VARYING WRK-IX FROM 1 BY 1 UNTIL WRK-IX > 4.
080300*----------------------------------------------------------------*
080400 2900-99-EXIT.                     EXIT.
080500*----------------------------------------------------------------*
080600*----------------------------------------------------------------*
080700 2910-CHECK-ONE-MISSING-CCY        SECTION.
080800*----------------------------------------------------------------*
080900     IF NOT WRK-CCY-PRODUCED (WRK-IX)
081000        ADD 1                      TO WRK-MISSING-IX
081100        IF WRK-MISSING-IX < 5
081200           MOVE WRK-CONFIG-CCY (WRK-IX)
081300                                   TO WRK-MISSING-SLOT (WRK-MISSING-IX)
081400        END-IF
081500     END-IF.
081600*----------------------------------------------------------------*
081700 2910-99-EXIT.                     EXIT.
081800*----------------------------------------------------------------*
081900*----------------------------------------------------------------*
082000 3000-FINALIZE                     SECTION.
082100*----------------------------------------------------------------*
082200     MOVE 'ECB'                    TO FXNR06-FEED-NAME OF LK-RUN-RESULT.
082300     MOVE WRK-INSERTED-COUNT       TO FXNR06-INSERTED-COUNT
082400                                                 OF LK-RUN-RESULT.
082500     MOVE WRK-LATEST-DATE          TO FXNR06-LATEST-DATE
082600                                                 OF LK-RUN-RESULT.
082700     MOVE WRK-MISSING-LIST-TEXT    TO FXNR06-MISSING-CCY-LIST
082800                                                 OF LK-RUN-RESULT.
082900*----------------------------------------------------------------*
083000 3000-99-EXIT.                     EXIT.
083100*----------------------------------------------------------------*
083200*----------------------------------------------------------------*
083300 7100-VERIFY-ORDER-KEY             SECTION.
083400*----------------------------------------------------------------*
083500*    CSTORE-231 - ECBFEED IS EXPECTED DATE-MAJOR/CURRENCY-MINOR,  *
083600*    NO SORT IS TAKEN (SEE THE PROGRAM HEADER).  IF A RECORD'S    *
083700*    DATE EVER COMES IN BELOW THE GROUP CURRENTLY BEING           *
083800*    ACCUMULATED, THE FEED IS OUT OF SEQUENCE AND 2150'S DATE-    *
083900*    CHANGE FLUSH WOULD SILENTLY MIS-GROUP RECORDS - ABEND        *
084000*    INSTEAD OF TRUSTING FILE ORDER BLINDLY.                      *
084100     IF WRK-GROUP-DATE NOT EQUAL ZERO
084200        AND FXNR02-RATE-DATE OF WRK-ECB-REG LESS WRK-GROUP-DATE
084300        MOVE FXNR02-RATE-DATE OF WRK-ECB-REG TO WRK-ERROR-CODE
084400        MOVE 'ECBFEED IS OUT OF ORDER' TO WRK-ERROR-MSG
084500        PERFORM 9999-CALL-ABEND-PGM
084600     END-IF.
084700*----------------------------------------------------------------*
084800 7100-99-EXIT.                     EXIT.
084900*----------------------------------------------------------------*
085000*----------------------------------------------------------------*
085100 8100-TEST-FS-ECBFEED              SECTION.
085200*----------------------------------------------------------------*
085300     IF WRK-FS-ECBFEED NOT EQUAL ZEROS
085400        MOVE WRK-FS-ECBFEED        TO WRK-ERROR-CODE
085500        PERFORM 9999-CALL-ABEND-PGM
085600     END-IF.
085700*----------------------------------------------------------------*
085800 8100-99-EXIT.                     EXIT.
085900*----------------------------------------------------------------*
086000*----------------------------------------------------------------*
086100 8200-TEST-FS-LEDGER               SECTION.
086200*----------------------------------------------------------------*
086300     IF WRK-FS-LEDGER NOT EQUAL ZEROS
086400        MOVE WRK-FS-LEDGER         TO WRK-ERROR-CODE
086500        PERFORM 9999-CALL-ABEND-PGM
086600     END-IF.
086700*----------------------------------------------------------------*
086800 8200-99-EXIT.                     EXIT.
086900*----------------------------------------------------------------*
087000*----------------------------------------------------------------*
087100 8300-TEST-FS-RATESTOR             SECTION.
087200*----------------------------------------------------------------*
087300     IF WRK-FS-RATESTOR NOT EQUAL ZEROS
087400        MOVE WRK-FS-RATESTOR       TO WRK-ERROR-CODE
087500        PERFORM 9999-CALL-ABEND-PGM
087600     END-IF.
087700*----------------------------------------------------------------*
087800 8300-99-EXIT.                     EXIT.
087900*----------------------------------------------------------------*
088000*----------------------------------------------------------------*
088100 9000-GET-DATE-TIME                SECTION.
088200*----------------------------------------------------------------*
088300     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
088400     MOVE YY                       TO CC-YYYY.
088500     ADD 2000                      TO CC-YYYY.
088600     MOVE MM                       TO CC-MM.
088700     MOVE DD                       TO CC-DD.
088800     COMPUTE WRK-TODAY = (CC-YYYY * 10000) + (CC-MM * 100) + CC-DD.
088900
089000     MOVE CC-DD                    TO WRK-ERROR-DATE-DD.
089100     MOVE CC-MM                    TO WRK-ERROR-DATE-MM.
089200     MOVE CC-YYYY                  TO WRK-ERROR-DATE-YYYY.
089300
089400     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
089500     MOVE HOUR                     TO WRK-ERROR-TIME-HH.
089600     MOVE MINUTE                   TO WRK-ERROR-TIME-MM.
089700     MOVE SECOND                   TO WRK-ERROR-TIME-SS.
089800*----------------------------------------------------------------*
089900 9000-99-EXIT.                     EXIT.
090000*----------------------------------------------------------------*
090100*----------------------------------------------------------------*
090200 9500-DATE-TO-JULIAN               SECTION.
090300*----------------------------------------------------------------*
090400*    FLIEGEL & VAN FLANDERN CIVIL-TO-JULIAN-DAY-NUMBER FORMULA.
090500*    INPUT:  WRK-JD-Y / WRK-JD-M / WRK-JD-D.
090600*    OUTPUT: WRK-JULIAN-NUMBER.
090700*
090800     COMPUTE WRK-JD-A = (WRK-JD-M - 14) / 12.
090900     COMPUTE WRK-JD-B = 1461 * (WRK-JD-Y + 4800 + WRK-JD-A) / 4.
091000     COMPUTE WRK-JD-C = 367 *
091100         (WRK-JD-M - 2 - (WRK-JD-A * 12)) / 12.
091200     COMPUTE WRK-JD-T = (WRK-JD-Y + 4900 + WRK-JD-A) / 100.
091300     COMPUTE WRK-JD-E = 3 * WRK-JD-T / 4.
091400     COMPUTE WRK-JULIAN-NUMBER =
091500         WRK-JD-D - 32075 + WRK-JD-B + WRK-JD-C - WRK-JD-E.
091600*----------------------------------------------------------------*
091700 9500-99-EXIT.                     EXIT.
091800*----------------------------------------------------------------*
091900*----------------------------------------------------------------*
092000 9550-JULIAN-TO-DATE               SECTION.
092100*----------------------------------------------------------------*
092200*    FLIEGEL & VAN FLANDERN JULIAN-DAY-NUMBER-TO-CIVIL FORMULA.
092300*    INPUT:  WRK-JULIAN-NUMBER.
092400*    OUTPUT: WRK-JD-I (YEAR) / WRK-JD-J (MONTH) / WRK-JD-K (DAY).
092500*
092600     COMPUTE WRK-JD-L = WRK-JULIAN-NUMBER + 68569.
092700     COMPUTE WRK-JD-N = 4 * WRK-JD-L / 146097.
092800     COMPUTE WRK-JD-T = (146097 * WRK-JD-N + 3) / 4.
092900     COMPUTE WRK-JD-L = WRK-JD-L - WRK-JD-T.
093000     COMPUTE WRK-JD-I = 4000 * (WRK-JD-L + 1) / 1461001.
093100     COMPUTE WRK-JD-T = 1461 * WRK-JD-I / 4.
093200     COMPUTE WRK-JD-L = WRK-JD-L - WRK-JD-T + 31.
093300     COMPUTE WRK-JD-J = 80 * WRK-JD-L / 2447.
093400     COMPUTE WRK-JD-T = 2447 * WRK-JD-J / 80.
093500     COMPUTE WRK-JD-K = WRK-JD-L - WRK-JD-T.
093600     COMPUTE WRK-JD-L = WRK-JD-J / 11.
093700     COMPUTE WRK-JD-T = 12 * WRK-JD-L.
093800     COMPUTE WRK-JD-J = WRK-JD-J + 2 - WRK-JD-T.
093900     COMPUTE WRK-JD-T = 100 * (WRK-JD-N - 49).
094000     COMPUTE WRK-JD-I = WRK-JD-T + WRK-JD-I + WRK-JD-L.
094100*----------------------------------------------------------------*
094200 9550-99-EXIT.                     EXIT.
094300*----------------------------------------------------------------*
094400*----------------------------------------------------------------*
094500 9600-ADD-DAYS-TO-DATE             SECTION.
094600*----------------------------------------------------------------*
094700*    INPUT:  WRK-DATE-IN (YYYYMMDD), WRK-DAYS-TO-ADD (MAY BE
094800*            NEGATIVE).  OUTPUT: WRK-DATE-OUT (YYYYMMDD).
094900*
095000     DIVIDE WRK-DATE-IN BY 10000 GIVING WRK-JD-Y
095100                                 REMAINDER WRK-JD-REM1.
095200     DIVIDE WRK-JD-REM1 BY 100 GIVING WRK-JD-M
095300                                 REMAINDER WRK-JD-D.
095400
095500     PERFORM 9500-DATE-TO-JULIAN.
095600
095700     COMPUTE WRK-JULIAN-NUMBER = WRK-JULIAN-NUMBER + WRK-DAYS-TO-ADD.
095800
095900     PERFORM 9550-JULIAN-TO-DATE.
096000
096100     COMPUTE WRK-DATE-OUT =
096200         (WRK-JD-I * 10000) + (WRK-JD-J * 100) + WRK-JD-K.
096300*----------------------------------------------------------------*
096400 9600-99-EXIT.                     EXIT.
096500*----------------------------------------------------------------*
096600*----------------------------------------------------------------*
096700 9650-DAYS-BETWEEN-DATES           SECTION.
096800*----------------------------------------------------------------*
096900*    INPUT:  WRK-DATE-A, WRK-DATE-B (YYYYMMDD).
097000*    OUTPUT: WRK-DAYS-BETWEEN = JULIAN(A) - JULIAN(B).
097100*
097200     DIVIDE WRK-DATE-A BY 10000 GIVING WRK-JD-Y
097300                                 REMAINDER WRK-JD-REM1.
097400     DIVIDE WRK-JD-REM1 BY 100 GIVING WRK-JD-M
097500                                 REMAINDER WRK-JD-D.
097600     PERFORM 9500-DATE-TO-JULIAN.
097700     MOVE WRK-JULIAN-NUMBER        TO WRK-JULIAN-A.
097800
097900     DIVIDE WRK-DATE-B BY 10000 GIVING WRK-JD-Y
098000                                 REMAINDER WRK-JD-REM1.
098100     DIVIDE WRK-JD-REM1 BY 100 GIVING WRK-JD-M
098200                                 REMAINDER WRK-JD-D.
098300     PERFORM 9500-DATE-TO-JULIAN.
098400     MOVE WRK-JULIAN-NUMBER        TO WRK-JULIAN-B.
098500
098600     COMPUTE WRK-DAYS-BETWEEN = WRK-JULIAN-A - WRK-JULIAN-B.
098700*----------------------------------------------------------------*
098800 9650-99-EXIT.                     EXIT.
098900*----------------------------------------------------------------*
099000*----------------------------------------------------------------*
099100 9700-ROUND-HALF-EVEN              SECTION.
099200*----------------------------------------------------------------*
099300*    INPUT:  WRK-RND-NUMERATOR / WRK-RND-DENOMINATOR (BOTH
099400*            POSITIVE - RATES AND NOMINAL/VALUE FIGURES NEVER
099500*            ARRIVE NEGATIVE ON ANY OF THE THREE FEEDS).
099600*    OUTPUT: WRK-RND-RESULT, ROUNDED HALF-EVEN TO 9 DECIMALS.
099700*
099800     COMPUTE WRK-TRUNC-QUOT = WRK-RND-NUMERATOR / WRK-RND-DENOMINATOR.
099900     COMPUTE WRK-CALC-PRODUCT = WRK-TRUNC-QUOT * WRK-RND-DENOMINATOR.
100000     COMPUTE WRK-CALC-REM = WRK-RND-NUMERATOR - WRK-CALC-PRODUCT.
100100
100200     MOVE WRK-RND-DENOMINATOR      TO WRK-RND-DENOM-SCALED.
100300     COMPUTE WRK-CALC-DOUBLE-REM = WRK-CALC-REM-INT * 2.
100400
100500     IF WRK-CALC-DOUBLE-REM > WRK-RND-DENOM-INT
100600        ADD 0.000000001            TO WRK-TRUNC-QUOT
100700     ELSE
100800        IF WRK-CALC-DOUBLE-REM EQUAL WRK-RND-DENOM-INT
100900           DIVIDE WRK-TRUNC-QUOT-INT BY 2 GIVING WRK-DUMMY-QUOT
101000                                    REMAINDER WRK-ODD-FLAG
101100           IF WRK-ODD-FLAG EQUAL 1
101200              ADD 0.000000001      TO WRK-TRUNC-QUOT
101300           END-IF
101400        END-IF
101500     END-IF.
101600
101700     MOVE WRK-TRUNC-QUOT           TO WRK-RND-RESULT.
101800*----------------------------------------------------------------*
101900 9700-99-EXIT.                     EXIT.
102000*----------------------------------------------------------------*
102100*----------------------------------------------------------------*
102200 9999-CALL-ABEND-PGM               SECTION.
102300*----------------------------------------------------------------*
102400     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
102500     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
102600     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
102700*----------------------------------------------------------------*
102800 9999-99-EXIT.                     EXIT.
102900*----------------------------------------------------------------*
