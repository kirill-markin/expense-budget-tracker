000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FXNR0003.
000600 AUTHOR.         M. OKAFOR.
000700 INSTALLATION.   FX RATES OPERATIONS - BATCH SYSTEMS.
000800 DATE-WRITTEN.   06/18/1990.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                     BATCH SYSTEMS - FX RATES                   *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FXNR0003.                                     *
001600*    ANALYST.....: M. OKAFOR                                     *
001700*    PROGRAMMER..: M. OKAFOR                                     *
001800*    DATE........: 06/18/1990                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: DAILY FX RATE NORMALIZATION - FXNRATE         *
002100*----------------------------------------------------------------*
002200*    GOAL........: CBR NORMALIZER.  READS THE RUSSIAN CENTRAL    *
002300*                  BANK FEED (RUBLES PER NOMINAL UNITS OF USD,   *
002400*                  NATIVE DD.MM.YYYY DATE AND COMMA-DECIMAL      *
002500*                  VALUE), INVERTS TO RUB/USD, FILTERS OUT DATES *
002600*                  ALREADY ON THE RATE STORE AND APPENDS REST.   *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   CBRFEED         00040       FXNR03           *
003000*                   LEDGER          00080       FXNR05           *
003100*                   RATESTOR        00040       FXNR01           *
003200*----------------------------------------------------------------*
003300*    CALLS.......:  FXABEND (ON FATAL ERROR)                     *
003400*----------------------------------------------------------------*
003500*    MAINTENANCE HISTORY                                        *
003600*    1990-06-18 MOK  CSTORE-006  ORIGINAL PROGRAM - COPIED THE   *
003700*                                WINDOW/FILTER/APPEND SHAPE OF   *
003800*                                FXNR0002 FOR A SINGLE CURRENCY. *
003900*    1990-06-25 MOK  CSTORE-007  NOMINAL FIELD ADDED - RUB IS    *
004000*                                QUOTED PER N UNITS OF USD.      *
004100*    1990-07-30 MOK  CSTORE-008  ZERO-VALUE CHECK MADE FATAL     *
004200*                                (WAS SILENTLY SKIPPING - A BAD  *
004300*                                FEED DAY WENT UNNOTICED).       *
004400*    1998-11-30 AP   CSTORE-091  Y2K REVIEW - DD.MM.YYYY PARSE   *
004500*                                CONFIRMED 4-DIGIT YEAR SUB-     *
004600*                                FIELD, NO 2-DIGIT ASSUMPTION.   *
004700*    2003-02-19 TV   CSTORE-141  HALF-EVEN ROUNDING REPLACED THE *
004800*                                OLD ROUND-HALF-UP COMPUTE.      *
004900*    2013-09-04 TV   CSTORE-227  2160 SPLIT INTO 2160/2165 SO    *
005000*                                THE FIELD-PRESENCE CHECK AND    *
005100*                                THE NUMERIC-FORMAT CHECK CAN BE *
005200*                                DRIVEN BY ONE PERFORM ... THRU  *
005300*                                FROM 2150, PER THE STANDARDS    *
005400*                                REVIEW.                         *
005500*    2013-10-02 TV   CSTORE-231  2000-PROCESS'S UP-TO-DATE       *
005600*                                GUARD WAS OVERWRITING LATEST-   *
005700*                                DATE WITH RANGE-MAX - THAT IS   *
005800*                                THE EMPTY-FEED RULE, NOT THE    *
005900*                                UP-TO-DATE RULE.  UP-TO-DATE    *
006000*                                NOW LEAVES LATEST-DATE ALONE    *
006100*                                (STAYS AT TODAY, SET IN 1000),  *
006200*                                MATCHING THE ECB MODULE.        *
006300*----------------------------------------------------------------*
006400*================================================================*
006500*           E N V I R O N M E N T      D I V I S I O N           *
006600*================================================================*
006700 ENVIRONMENT DIVISION.
006800 CONFIGURATION SECTION.
006900 SPECIAL-NAMES.
007000      C01 IS TOP-OF-FORM.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400
007500     SELECT CBRFEED       ASSIGN TO UTS-S-CBRFEED
007600      ORGANIZATION IS     SEQUENTIAL
007700      ACCESS MODE  IS     SEQUENTIAL
007800      FILE STATUS  IS     WRK-FS-CBRFEED.
007900
008000     SELECT LEDGER        ASSIGN TO UTS-S-LEDGER
008100      ORGANIZATION IS     SEQUENTIAL
008200      ACCESS MODE  IS     SEQUENTIAL
008300      FILE STATUS  IS     WRK-FS-LEDGER.
008400
008500     SELECT RATESTOR      ASSIGN TO UTS-S-RATESTOR
008600      ORGANIZATION IS     SEQUENTIAL
008700      ACCESS MODE  IS     SEQUENTIAL
008800      FILE STATUS  IS     WRK-FS-RATESTOR.
008900
009000*================================================================*
009100*                  D A T A      D I V I S I O N                  *
009200*================================================================*
009300 DATA DIVISION.
009400 FILE SECTION.
009500*
009600 FD CBRFEED
009700     RECORDING MODE IS F
009800     LABEL RECORD   IS STANDARD
009900     BLOCK CONTAINS 00 RECORDS.
010000 01 FD-REG-CBRFEED    PIC X(40).
010100*
010200 FD LEDGER
010300     RECORDING MODE IS F
010400     LABEL RECORD   IS STANDARD
010500     BLOCK CONTAINS 00 RECORDS.
010600 01 FD-REG-LEDGER     PIC X(80).
010700*
010800 FD RATESTOR
010900     RECORDING MODE IS F
011000     LABEL RECORD   IS STANDARD
011100     BLOCK CONTAINS 00 RECORDS.
011200 01 FD-REG-RATESTOR   PIC X(40).
011300
011400*-----------------------------------------------------------------*
011500*                  WORKING-STORAGE SECTION                        *
011600*-----------------------------------------------------------------*
011700 WORKING-STORAGE SECTION.
011800
011900 01 WRK-CBR-REG.
012000     COPY 'FXNR03'.
012100
012200*NUMERIC VIEW OF THE SAME BYTES AS WRK-CBR-REG (SEE FXNR0002 FOR
012300*WHY THIS NEEDS NO CONVERTING MOVE ONCE PROVED NUMERIC):
012400 01 WRK-CBR-NUM REDEFINES WRK-CBR-REG.
012500    03 WRK-CBR-DD-NUM                PIC 9(02).
012600    03 FILLER                        PIC X(01).
012700    03 WRK-CBR-MM-NUM                PIC 9(02).
012800    03 FILLER                        PIC X(01).
012900    03 WRK-CBR-YYYY-NUM              PIC 9(04).
013000    03 WRK-CBR-NOMINAL-NUM           PIC 9(05).
013100    03 WRK-CBR-VALUE-INT-NUM         PIC 9(07).
013200    03 FILLER                        PIC X(01).
013300    03 WRK-CBR-VALUE-DEC-NUM         PIC 9(04).
013400    03 FILLER                        PIC X(13).
013500
013600 01 WRK-STORE-REG.
013700     COPY 'FXNR01'.
013800
013900 01 WRK-NEW-ROW.
014000     COPY 'FXNR01'.
014100
014200 01 WRK-LEDGER-REG.
014300     COPY 'FXNR05'.
014400
014500*WORKING SCALARS - SINGLE-CURRENCY MODULE, NO CCY TABLE NEEDED.
014600 77 WRK-INSERTED-COUNT               PIC 9(07) COMP  VALUE ZERO.
014700 77 WRK-LATEST-DATE                  PIC 9(08)       VALUE ZERO.
014800 77 WRK-LEDGER-MIN                   PIC 9(08)       VALUE 99999999.
014900 77 WRK-LEDGER-COUNT                 PIC 9(07) COMP  VALUE ZERO.
015000 77 WRK-TARGET-START                 PIC 9(08)       VALUE ZERO.
015100 77 WRK-TODAY                        PIC 9(08)       VALUE ZERO.
015200 77 WRK-WINDOW-START                 PIC 9(08)       VALUE ZERO.
015300 77 WRK-WINDOW-END                   PIC 9(08)       VALUE ZERO.
015400 77 WRK-UP-TO-DATE-FLAG              PIC X(01)       VALUE 'N'.
015500    88 WRK-IS-UP-TO-DATE                      VALUE 'Y'.
015600 77 WRK-RANGE-MIN                    PIC 9(08)       VALUE ZERO.
015700 77 WRK-RANGE-MAX                    PIC 9(08)       VALUE ZERO.
015800 77 WRK-RANGE-FOUND                  PIC X(01)       VALUE 'N'.
015900    88 WRK-RANGE-EXISTS                       VALUE 'Y'.
016000 77 WRK-CBR-EOF                      PIC X(01)       VALUE 'N'.
016100    88 WRK-END-OF-CBRFEED                     VALUE 'Y'.
016200 77 WRK-CBR-RECORD-COUNT             PIC 9(07) COMP  VALUE ZERO.
016300 77 WRK-CBR-DATE                     PIC 9(08)       VALUE ZERO.
016400 77 WRK-CBR-VALUE                    PIC 9(07)V9(04) VALUE ZERO.
016500
016600*DATE-ARITHMETIC WORK FIELDS (SAME PLUMBING AS FXNR0002).
016700 77 WRK-DATE-IN                      PIC 9(08)      VALUE ZERO.
016800 77 WRK-DATE-OUT                     PIC 9(08)      VALUE ZERO.
016900 77 WRK-DAYS-TO-ADD                  PIC S9(05) COMP VALUE ZERO.
017000 77 WRK-JD-Y                         PIC S9(06) COMP VALUE ZERO.
017100 77 WRK-JD-M                         PIC S9(06) COMP VALUE ZERO.
017200 77 WRK-JD-D                         PIC S9(06) COMP VALUE ZERO.
017300 77 WRK-JD-A                         PIC S9(06) COMP VALUE ZERO.
017400 77 WRK-JD-B                         PIC S9(09) COMP VALUE ZERO.
017500 77 WRK-JD-C                         PIC S9(09) COMP VALUE ZERO.
017600 77 WRK-JD-E                         PIC S9(09) COMP VALUE ZERO.
017700 77 WRK-JD-T                         PIC S9(09) COMP VALUE ZERO.
017800 77 WRK-JD-L                         PIC S9(09) COMP VALUE ZERO.
017900 77 WRK-JD-N                         PIC S9(09) COMP VALUE ZERO.
018000 77 WRK-JD-I                         PIC S9(09) COMP VALUE ZERO.
018100 77 WRK-JD-J                         PIC S9(09) COMP VALUE ZERO.
018200 77 WRK-JD-K                         PIC S9(09) COMP VALUE ZERO.
018300 77 WRK-JD-REM1                      PIC S9(09) COMP VALUE ZERO.
018400 77 WRK-JULIAN-NUMBER                PIC S9(09) COMP VALUE ZERO.
018500
018600*HALF-EVEN ROUNDING WORK FIELDS (SEE 9700-ROUND-HALF-EVEN).
018700 01 WRK-RND-NUMERATOR                PIC 9(07)V9(04) VALUE ZERO.
018800 01 WRK-RND-DENOMINATOR              PIC 9(07)V9(04) VALUE ZERO.
018900 01 WRK-RND-RESULT                   PIC 9(04)V9(09) VALUE ZERO.
019000 01 WRK-TRUNC-QUOT                   PIC 9(04)V9(09) VALUE ZERO.
019100 01 WRK-TRUNC-QUOT-INT REDEFINES WRK-TRUNC-QUOT PIC 9(13).
019200 01 WRK-CALC-PRODUCT                 PIC 9(04)V9(13) VALUE ZERO.
019300 01 WRK-CALC-REM                     PIC 9(04)V9(13) VALUE ZERO.
019400 01 WRK-CALC-REM-INT REDEFINES WRK-CALC-REM PIC 9(17).
019500 01 WRK-RND-DENOM-SCALED             PIC 9(04)V9(13) VALUE ZERO.
019600 01 WRK-RND-DENOM-INT REDEFINES WRK-RND-DENOM-SCALED PIC 9(17).
019700 77 WRK-CALC-DOUBLE-REM              PIC 9(18) COMP  VALUE ZERO.
019800 77 WRK-DUMMY-QUOT                   PIC 9(13) COMP  VALUE ZERO.
019900 77 WRK-ODD-FLAG                     PIC 9(01) COMP  VALUE ZERO.
020000
020100 01 WRK-ERROR-LOG.
020200    03 WRK-PROGRAM                   PIC X(08) VALUE 'FXNR0003'.
020300    03 WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
020400    03 WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
020500    03 WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
020600    03 WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
020700
020800 77 WRK-ABEND-PGM                    PIC X(08) VALUE 'FXABEND'.
020900
021000 01 WRK-FILE-STATUS.
021100    03 WRK-FS-CBRFEED                PIC 9(02) VALUE ZEROS.
021200    03 WRK-FS-LEDGER                 PIC 9(02) VALUE ZEROS.
021300    03 WRK-FS-RATESTOR               PIC 9(02) VALUE ZEROS.
021400
021500 01 WRK-SYSTEM-DATE.
021600    03 YY                            PIC 9(02) VALUE ZEROS.
021700    03 MM                            PIC 9(02) VALUE ZEROS.
021800    03 DD                            PIC 9(02) VALUE ZEROS.
021900 01 WRK-CENTURY-DATE.
022000    03 CC-YYYY                       PIC 9(04) VALUE ZEROS.
022100    03 CC-MM                         PIC 9(02) VALUE ZEROS.
022200    03 CC-DD                         PIC 9(02) VALUE ZEROS.
022300 01 WRK-DATE-FORMATTED.
022400    03 WRK-ERROR-DATE-DD             PIC 9(02) VALUE ZEROS.
022500    03 FILLER                        PIC X(01) VALUE '-'.
022600    03 WRK-ERROR-DATE-MM             PIC 9(02) VALUE ZEROS.
022700    03 FILLER                        PIC X(01) VALUE '-'.
022800    03 WRK-ERROR-DATE-YYYY           PIC 9(04) VALUE ZEROS.
022900 01 WRK-SYSTEM-TIME.
023000    03 HOUR                          PIC 9(02) VALUE ZEROS.
023100    03 MINUTE                        PIC 9(02) VALUE ZEROS.
023200    03 SECOND                        PIC 9(02) VALUE ZEROS.
023300    03 HUNDREDTH                     PIC 9(02) VALUE ZEROS.
023400 01 WRK-TIME-FORMATTED.
023500    03 WRK-ERROR-TIME-HH             PIC 9(02) VALUE ZEROS.
023600    03 FILLER                        PIC X(01) VALUE ':'.
023700    03 WRK-ERROR-TIME-MM             PIC 9(02) VALUE ZEROS.
023800    03 FILLER                        PIC X(01) VALUE ':'.
023900    03 WRK-ERROR-TIME-SS             PIC 9(02) VALUE ZEROS.
024000
024100*-----------------------------------------------------------------*
024200*                      LINKAGE SECTION                            *
024300*-----------------------------------------------------------------*
024400 LINKAGE SECTION.
024500 01 LK-RUN-RESULT.
024600     COPY 'FXNR06'.
024700
024800*================================================================*
024900 PROCEDURE                       DIVISION USING LK-RUN-RESULT.
025000*================================================================*
025100*----------------------------------------------------------------*
025200 0000-MAIN-PROCESS                SECTION.
025300*----------------------------------------------------------------*
025400     PERFORM 1000-INITIALIZE.
025500
025600     PERFORM 2000-PROCESS.
025700
025800     PERFORM 3000-FINALIZE.
025900*----------------------------------------------------------------*
026000 0000-99-EXIT.                    EXIT.
026100*----------------------------------------------------------------*
026200*----------------------------------------------------------------*
026300 1000-INITIALIZE                  SECTION.
026400*----------------------------------------------------------------*
026500     PERFORM 9000-GET-DATE-TIME.
026600     MOVE WRK-TODAY                TO WRK-LATEST-DATE.
026700
026800     PERFORM 1300-LOAD-RATE-STORE.
026900
027000     PERFORM 1200-DETERMINE-WINDOW.
027100*----------------------------------------------------------------*
027200 1000-99-EXIT.                    EXIT.
027300*----------------------------------------------------------------*
027400*----------------------------------------------------------------*
027500 1200-DETERMINE-WINDOW            SECTION.
027600*----------------------------------------------------------------*
027700     OPEN INPUT LEDGER.
027800     MOVE 'OPEN FILE LEDGER'      TO WRK-ERROR-MSG.
027900     PERFORM 8200-TEST-FS-LEDGER.
028000
028100     PERFORM 1210-READ-LEDGER.
028200     PERFORM 1220-SCAN-LEDGER-MIN
028300        UNTIL WRK-FS-LEDGER EQUAL 10.
028400
028500     CLOSE LEDGER.
028600
028700     IF WRK-LEDGER-COUNT EQUAL ZERO
028800        MOVE WRK-TODAY             TO WRK-DATE-IN
028900        MOVE -30                   TO WRK-DAYS-TO-ADD
029000        PERFORM 9600-ADD-DAYS-TO-DATE
029100        MOVE WRK-DATE-OUT          TO WRK-TARGET-START
029200     ELSE
029300        MOVE WRK-LEDGER-MIN        TO WRK-TARGET-START
029400     END-IF.
029500
029600     IF (NOT WRK-RANGE-EXISTS) OR (WRK-RANGE-MIN > WRK-TARGET-START)
029700        MOVE WRK-TARGET-START      TO WRK-WINDOW-START
029800     ELSE
029900        MOVE WRK-RANGE-MAX         TO WRK-DATE-IN
030000        MOVE 1                     TO WRK-DAYS-TO-ADD
030100        PERFORM 9600-ADD-DAYS-TO-DATE
030200        MOVE WRK-DATE-OUT          TO WRK-WINDOW-START
030300     END-IF.
030400
030500     MOVE WRK-TODAY                TO WRK-WINDOW-END.
030600
030700     IF WRK-WINDOW-START > WRK-WINDOW-END
030800        MOVE 'Y'                   TO WRK-UP-TO-DATE-FLAG
030900     END-IF.
031000*----------------------------------------------------------------*
031100 1200-99-EXIT.                    EXIT.
031200*----------------------------------------------------------------*
031300*----------------------------------------------------------------*
031400 1210-READ-LEDGER                 SECTION.
031500*----------------------------------------------------------------*
031600     READ LEDGER INTO WRK-LEDGER-REG.
031700     IF WRK-FS-LEDGER EQUAL ZEROS
031800        ADD 1                      TO WRK-LEDGER-COUNT
031900     ELSE
032000        IF WRK-FS-LEDGER NOT EQUAL 10
032100           MOVE 'READ ERROR LEDGER' TO WRK-ERROR-MSG
032200           PERFORM 9999-CALL-ABEND-PGM
032300        END-IF
032400     END-IF.
032500*----------------------------------------------------------------*
032600 1210-99-EXIT.                    EXIT.
032700*----------------------------------------------------------------*
032800*----------------------------------------------------------------*
032900 1220-SCAN-LEDGER-MIN             SECTION.
033000*----------------------------------------------------------------*
033100     IF FXNR05-ENTRY-TS OF WRK-LEDGER-REG < WRK-LEDGER-MIN
033200        MOVE FXNR05-ENTRY-TS OF WRK-LEDGER-REG TO WRK-LEDGER-MIN
033300     END-IF.
033400     PERFORM 1210-READ-LEDGER.
033500*----------------------------------------------------------------*
033600 1220-99-EXIT.                    EXIT.
033700*----------------------------------------------------------------*
033800*----------------------------------------------------------------*
033900 1300-LOAD-RATE-STORE             SECTION.
034000*----------------------------------------------------------------*
034100     OPEN INPUT RATESTOR.
034200     MOVE 'OPEN FILE RATESTOR'    TO WRK-ERROR-MSG.
034300     PERFORM 8300-TEST-FS-RATESTOR.
034400
034500     PERFORM 1310-READ-RATESTOR.
034600     PERFORM 1320-SCAN-RATESTOR-RANGE
034700        UNTIL WRK-FS-RATESTOR EQUAL 10.
034800
034900     CLOSE RATESTOR.
035000*----------------------------------------------------------------*
035100 1300-99-EXIT.                    EXIT.
035200*----------------------------------------------------------------*
035300*----------------------------------------------------------------*
035400 1310-READ-RATESTOR                SECTION.
035500*----------------------------------------------------------------*
035600     READ RATESTOR INTO WRK-STORE-REG.
035700     IF WRK-FS-RATESTOR NOT EQUAL ZEROS
035800        AND WRK-FS-RATESTOR NOT EQUAL 10
035900           MOVE 'READ ERROR RATESTOR' TO WRK-ERROR-MSG
036000           PERFORM 9999-CALL-ABEND-PGM
036100     END-IF.
036200*----------------------------------------------------------------*
036300 1310-99-EXIT.                    EXIT.
036400*----------------------------------------------------------------*
036500*----------------------------------------------------------------*
036600 1320-SCAN-RATESTOR-RANGE          SECTION.
036700*----------------------------------------------------------------*
036800     IF FXNR01-BASE-CCY OF WRK-STORE-REG EQUAL 'RUB'
036900        IF NOT WRK-RANGE-EXISTS
037000           SET WRK-RANGE-EXISTS TO TRUE
037100           MOVE FXNR01-RATE-DATE OF WRK-STORE-REG TO WRK-RANGE-MIN
037200           MOVE FXNR01-RATE-DATE OF WRK-STORE-REG TO WRK-RANGE-MAX
037300        ELSE
037400           IF FXNR01-RATE-DATE OF WRK-STORE-REG < WRK-RANGE-MIN
037500              MOVE FXNR01-RATE-DATE OF WRK-STORE-REG TO WRK-RANGE-MIN
037600           END-IF
037700           IF FXNR01-RATE-DATE OF WRK-STORE-REG > WRK-RANGE-MAX
037800              MOVE FXNR01-RATE-DATE OF WRK-STORE-REG TO WRK-RANGE-MAX
037900           END-IF
038000        END-IF
038100     END-IF.
038200     PERFORM 1310-READ-RATESTOR.
038300*----------------------------------------------------------------*
038400 1320-99-EXIT.                    EXIT.
038500*----------------------------------------------------------------*
038600*----------------------------------------------------------------*
038700 2000-PROCESS                      SECTION.
038800*----------------------------------------------------------------*
038900     IF WRK-IS-UP-TO-DATE
039000        GO TO 2000-99-EXIT
039100     END-IF.
039200
039300     OPEN EXTEND RATESTOR.
039400     MOVE 'OPEN EXTEND RATESTOR'   TO WRK-ERROR-MSG.
039500     PERFORM 8300-TEST-FS-RATESTOR.
039600
039700     OPEN INPUT CBRFEED.
039800     MOVE 'OPEN FILE CBRFEED'      TO WRK-ERROR-MSG.
039900     PERFORM 8100-TEST-FS-CBRFEED.
040000
040100     PERFORM 2100-READ-CBRFEED.
040200     PERFORM 2150-PROCESS-CBR-RECORD
040300        UNTIL WRK-END-OF-CBRFEED.
040400
040500     CLOSE CBRFEED.
040600     CLOSE RATESTOR.
040700
040800     IF WRK-CBR-RECORD-COUNT EQUAL ZERO
040900        IF WRK-RANGE-EXISTS
041000           MOVE WRK-RANGE-MAX      TO WRK-LATEST-DATE
041100        END-IF
041200     END-IF.
041300*----------------------------------------------------------------*
041400 2000-99-EXIT.                     EXIT.
041500*----------------------------------------------------------------*
041600*----------------------------------------------------------------*
041700 2100-READ-CBRFEED                 SECTION.
041800*----------------------------------------------------------------*
041900     READ CBRFEED INTO WRK-CBR-REG.
042000     IF WRK-FS-CBRFEED EQUAL 10
042100        MOVE 'Y'                   TO WRK-CBR-EOF
042200     ELSE
042300        IF WRK-FS-CBRFEED NOT EQUAL ZEROS
042400           MOVE 'READ ERROR CBRFEED' TO WRK-ERROR-MSG
042500           PERFORM 9999-CALL-ABEND-PGM
042600        END-IF
042700     END-IF.
042800*----------------------------------------------------------------*
042900 2100-99-EXIT.                     EXIT.
043000*----------------------------------------------------------------*
043100*----------------------------------------------------------------*
043200 2150-PROCESS-CBR-RECORD           SECTION.
043300*----------------------------------------------------------------*
043400     PERFORM 2160-VALIDATE-CBR-RECORD THRU 2165-99-EXIT.
043500
043600     COMPUTE WRK-CBR-DATE = (WRK-CBR-YYYY-NUM * 10000)
043700                           + (WRK-CBR-MM-NUM * 100)
043800                           +  WRK-CBR-DD-NUM.
043900
044000     IF WRK-CBR-DATE < WRK-WINDOW-START
044100        OR WRK-CBR-DATE > WRK-WINDOW-END
044200        PERFORM 2100-READ-CBRFEED
044300        GO TO 2150-99-EXIT
044400     END-IF.
044500
044600     ADD 1                         TO WRK-CBR-RECORD-COUNT.
044700
044800     COMPUTE WRK-CBR-VALUE = WRK-CBR-VALUE-INT-NUM
044900                            + (WRK-CBR-VALUE-DEC-NUM / 10000).
045000
045100     IF WRK-CBR-VALUE EQUAL ZERO
045200        MOVE 'ZERO CBR VALUE'      TO WRK-ERROR-MSG
045300        PERFORM 9999-CALL-ABEND-PGM
045400     END-IF.
045500
045600     MOVE WRK-CBR-NOMINAL-NUM      TO WRK-RND-NUMERATOR.
045700     MOVE WRK-CBR-VALUE            TO WRK-RND-DENOMINATOR.
045800     PERFORM 9700-ROUND-HALF-EVEN.
045900
046000     MOVE 'RUB'                    TO FXNR01-BASE-CCY OF WRK-NEW-ROW.
046100     MOVE 'USD'                    TO FXNR01-QUOTE-CCY OF WRK-NEW-ROW.
046200     MOVE WRK-CBR-DATE             TO FXNR01-RATE-DATE OF WRK-NEW-ROW.
046300     MOVE WRK-RND-RESULT           TO FXNR01-RATE OF WRK-NEW-ROW.
046400     PERFORM 2300-FILTER-AND-APPEND.
046500
046600     PERFORM 2100-READ-CBRFEED.
046700*----------------------------------------------------------------*
046800 2150-99-EXIT.                     EXIT.
046900*----------------------------------------------------------------*
047000*----------------------------------------------------------------*
047100 2160-VALIDATE-CBR-RECORD          SECTION.
047200*----------------------------------------------------------------*
047300*    2013-09-04 TV   CSTORE-227  SPLIT INTO 2160/2165 SO THIS    *
047400*                                PAIR CAN BE DRIVEN BY A SINGLE  *
047500*                                PERFORM ... THRU FROM 2150.     *
047600*----------------------------------------------------------------*
047700     IF FXNR03-RATE-DATE-TEXT OF WRK-CBR-REG EQUAL SPACES
047800        OR FXNR03-NOMINAL-TEXT OF WRK-CBR-REG EQUAL SPACES
047900        OR FXNR03-VALUE-TEXT OF WRK-CBR-REG EQUAL SPACES
048000        MOVE 'MISSING CBR FIELD'   TO WRK-ERROR-MSG
048100        PERFORM 9999-CALL-ABEND-PGM
048200     END-IF.
048300*----------------------------------------------------------------*
048400 2160-99-EXIT.                     EXIT.
048500*----------------------------------------------------------------*
048600*----------------------------------------------------------------*
048700 2165-VALIDATE-CBR-FORMAT          SECTION.
048800*----------------------------------------------------------------*
048900     IF WRK-CBR-DD-NUM NOT NUMERIC
049000        OR WRK-CBR-MM-NUM NOT NUMERIC
049100        OR WRK-CBR-YYYY-NUM NOT NUMERIC
049200        OR FXNR03-DATE-DOT1 OF WRK-CBR-REG NOT EQUAL '.'
049300        OR FXNR03-DATE-DOT2 OF WRK-CBR-REG NOT EQUAL '.'
049400        OR WRK-CBR-NOMINAL-NUM NOT NUMERIC
049500        OR WRK-CBR-VALUE-INT-NUM NOT NUMERIC
049600        OR WRK-CBR-VALUE-DEC-NUM NOT NUMERIC
049700        OR FXNR03-VALUE-COMMA OF WRK-CBR-REG NOT EQUAL ','
049800        MOVE 'BAD CBR RECORD'      TO WRK-ERROR-MSG
049900        PERFORM 9999-CALL-ABEND-PGM
050000     END-IF.
050100*----------------------------------------------------------------*
050200 2165-99-EXIT.                     EXIT.
050300*----------------------------------------------------------------*
050400*----------------------------------------------------------------*
050500 2300-FILTER-AND-APPEND            SECTION.
050600*----------------------------------------------------------------*
050700     IF (NOT WRK-RANGE-EXISTS)
050800        OR (FXNR01-RATE-DATE OF WRK-NEW-ROW < WRK-RANGE-MIN)
050900        OR (FXNR01-RATE-DATE OF WRK-NEW-ROW > WRK-RANGE-MAX)
051000        MOVE WRK-NEW-ROW            TO FD-REG-RATESTOR
051100        WRITE FD-REG-RATESTOR
051200        PERFORM 8300-TEST-FS-RATESTOR
051300        ADD 1                       TO WRK-INSERTED-COUNT
051400        IF FXNR01-RATE-DATE OF WRK-NEW-ROW > WRK-LATEST-DATE
051500           MOVE FXNR01-RATE-DATE OF WRK-NEW-ROW TO WRK-LATEST-DATE
051600        END-IF
051700     END-IF.
051800*----------------------------------------------------------------*
051900 2300-99-EXIT.                     EXIT.
052000*----------------------------------------------------------------*
052100*----------------------------------------------------------------*
052200 3000-FINALIZE                     SECTION.
052300*----------------------------------------------------------------*
052400     MOVE 'CBR'                    TO FXNR06-FEED-NAME OF LK-RUN-RESULT.
052500     MOVE WRK-INSERTED-COUNT       TO FXNR06-INSERTED-COUNT
052600                                                 OF LK-RUN-RESULT.
052700     MOVE WRK-LATEST-DATE          TO FXNR06-LATEST-DATE
052800                                                 OF LK-RUN-RESULT.
052900     MOVE SPACES                   TO FXNR06-MISSING-CCY-LIST
053000                                                 OF LK-RUN-RESULT.
053100*----------------------------------------------------------------*
053200 3000-99-EXIT.                     EXIT.
053300*----------------------------------------------------------------*
053400*----------------------------------------------------------------*
053500 8100-TEST-FS-CBRFEED              SECTION.
053600*----------------------------------------------------------------*
053700     IF WRK-FS-CBRFEED NOT EQUAL ZEROS
053800        MOVE WRK-FS-CBRFEED         TO WRK-ERROR-CODE
053900        PERFORM 9999-CALL-ABEND-PGM
054000     END-IF.
054100*----------------------------------------------------------------*
054200 8100-99-EXIT.                     EXIT.
054300*----------------------------------------------------------------*
054400*----------------------------------------------------------------*
054500 8200-TEST-FS-LEDGER               SECTION.
054600*----------------------------------------------------------------*
054700     IF WRK-FS-LEDGER NOT EQUAL ZEROS
054800        MOVE WRK-FS-LEDGER          TO WRK-ERROR-CODE
054900        PERFORM 9999-CALL-ABEND-PGM
055000     END-IF.
055100*----------------------------------------------------------------*
055200 8200-99-EXIT.                     EXIT.
055300*----------------------------------------------------------------*
055400*----------------------------------------------------------------*
055500 8300-TEST-FS-RATESTOR              SECTION.
055600*----------------------------------------------------------------*
055700     IF WRK-FS-RATESTOR NOT EQUAL ZEROS
055800        MOVE WRK-FS-RATESTOR         TO WRK-ERROR-CODE
055900        PERFORM 9999-CALL-ABEND-PGM
056000     END-IF.
056100*----------------------------------------------------------------*
056200 8300-99-EXIT.                     EXIT.
056300*----------------------------------------------------------------*
056400*----------------------------------------------------------------*
056500 9000-GET-DATE-TIME                SECTION.
056600*----------------------------------------------------------------*
056700     ACCEPT WRK-SYSTEM-DATE         FROM DATE.
056800     MOVE YY                        TO CC-YYYY.
056900     ADD 2000                       TO CC-YYYY.
057000     MOVE MM                        TO CC-MM.
057100     MOVE DD                        TO CC-DD.
057200     COMPUTE WRK-TODAY = (CC-YYYY * 10000) + (CC-MM * 100) + CC-DD.
057300
057400     MOVE CC-DD                     TO WRK-ERROR-DATE-DD.
057500     MOVE CC-MM                     TO WRK-ERROR-DATE-MM.
057600     MOVE CC-YYYY                   TO WRK-ERROR-DATE-YYYY.
057700
057800     ACCEPT WRK-SYSTEM-TIME         FROM TIME.
057900     MOVE HOUR                      TO WRK-ERROR-TIME-HH.
058000     MOVE MINUTE                    TO WRK-ERROR-TIME-MM.
058100     MOVE SECOND                    TO WRK-ERROR-TIME-SS.
058200*----------------------------------------------------------------*
058300 9000-99-EXIT.                     EXIT.
058400*----------------------------------------------------------------*
058500*----------------------------------------------------------------*
058600 9500-DATE-TO-JULIAN               SECTION.
058700*----------------------------------------------------------------*
058800*    FLIEGEL & VAN FLANDERN CIVIL-TO-JULIAN-DAY-NUMBER FORMULA.
058900*    INPUT:  WRK-JD-Y / WRK-JD-M / WRK-JD-D.
059000*    OUTPUT: WRK-JULIAN-NUMBER.
059100*
059200     COMPUTE WRK-JD-A = (WRK-JD-M - 14) / 12.
059300     COMPUTE WRK-JD-B = 1461 * (WRK-JD-Y + 4800 + WRK-JD-A) / 4.
059400     COMPUTE WRK-JD-C = 367 *
059500         (WRK-JD-M - 2 - (WRK-JD-A * 12)) / 12.
059600     COMPUTE WRK-JD-T = (WRK-JD-Y + 4900 + WRK-JD-A) / 100.
059700     COMPUTE WRK-JD-E = 3 * WRK-JD-T / 4.
059800     COMPUTE WRK-JULIAN-NUMBER =
059900         WRK-JD-D - 32075 + WRK-JD-B + WRK-JD-C - WRK-JD-E.
060000*----------------------------------------------------------------*
060100 9500-99-EXIT.                     EXIT.
060200*----------------------------------------------------------------*
060300*----------------------------------------------------------------*
060400 9550-JULIAN-TO-DATE               SECTION.
060500*----------------------------------------------------------------*
060600*    FLIEGEL & VAN FLANDERN JULIAN-DAY-NUMBER-TO-CIVIL FORMULA.
060700*    INPUT:  WRK-JULIAN-NUMBER.
060800*    OUTPUT: WRK-JD-I (YEAR) / WRK-JD-J (MONTH) / WRK-JD-K (DAY).
060900*
061000     COMPUTE WRK-JD-L = WRK-JULIAN-NUMBER + 68569.
061100     COMPUTE WRK-JD-N = 4 * WRK-JD-L / 146097.
061200     COMPUTE WRK-JD-T = (146097 * WRK-JD-N + 3) / 4.
061300     COMPUTE WRK-JD-L = WRK-JD-L - WRK-JD-T.
061400     COMPUTE WRK-JD-I = 4000 * (WRK-JD-L + 1) / 1461001.
061500     COMPUTE WRK-JD-T = 1461 * WRK-JD-I / 4.
061600     COMPUTE WRK-JD-L = WRK-JD-L - WRK-JD-T + 31.
061700     COMPUTE WRK-JD-J = 80 * WRK-JD-L / 2447.
061800     COMPUTE WRK-JD-T = 2447 * WRK-JD-J / 80.
061900     COMPUTE WRK-JD-K = WRK-JD-L - WRK-JD-T.
062000     COMPUTE WRK-JD-L = WRK-JD-J / 11.
062100     COMPUTE WRK-JD-T = 12 * WRK-JD-L.
062200     COMPUTE WRK-JD-J = WRK-JD-J + 2 - WRK-JD-T.
062300     COMPUTE WRK-JD-T = 100 * (WRK-JD-N - 49).
062400     COMPUTE WRK-JD-I = WRK-JD-T + WRK-JD-I + WRK-JD-L.
062500*----------------------------------------------------------------*
062600 9550-99-EXIT.                     EXIT.
062700*----------------------------------------------------------------*
062800*----------------------------------------------------------------*
062900 9600-ADD-DAYS-TO-DATE             SECTION.
063000*----------------------------------------------------------------*
063100*    INPUT:  WRK-DATE-IN (YYYYMMDD), WRK-DAYS-TO-ADD (MAY BE
063200*            NEGATIVE).  OUTPUT: WRK-DATE-OUT (YYYYMMDD).
063300*
063400     DIVIDE WRK-DATE-IN BY 10000 GIVING WRK-JD-Y
063500                                 REMAINDER WRK-JD-REM1.
063600     DIVIDE WRK-JD-REM1 BY 100 GIVING WRK-JD-M
063700                                 REMAINDER WRK-JD-D.
063800
063900     PERFORM 9500-DATE-TO-JULIAN.
064000
064100     COMPUTE WRK-JULIAN-NUMBER = WRK-JULIAN-NUMBER + WRK-DAYS-TO-ADD.
064200
064300     PERFORM 9550-JULIAN-TO-DATE.
064400
064500     COMPUTE WRK-DATE-OUT =
064600         (WRK-JD-I * 10000) + (WRK-JD-J * 100) + WRK-JD-K.
064700*----------------------------------------------------------------*
064800 9600-99-EXIT.                     EXIT.
064900*----------------------------------------------------------------*
065000*----------------------------------------------------------------*
065100 9700-ROUND-HALF-EVEN              SECTION.
065200*----------------------------------------------------------------*
065300*    INPUT:  WRK-RND-NUMERATOR / WRK-RND-DENOMINATOR (POSITIVE).
065400*    OUTPUT: WRK-RND-RESULT, ROUNDED HALF-EVEN TO 9 DECIMALS.
065500*
065600     COMPUTE WRK-TRUNC-QUOT = WRK-RND-NUMERATOR / WRK-RND-DENOMINATOR.
065700     COMPUTE WRK-CALC-PRODUCT = WRK-TRUNC-QUOT * WRK-RND-DENOMINATOR.
065800     COMPUTE WRK-CALC-REM = WRK-RND-NUMERATOR - WRK-CALC-PRODUCT.
065900
066000     MOVE WRK-RND-DENOMINATOR      TO WRK-RND-DENOM-SCALED.
066100     COMPUTE WRK-CALC-DOUBLE-REM = WRK-CALC-REM-INT * 2.
066200
066300     IF WRK-CALC-DOUBLE-REM > WRK-RND-DENOM-INT
066400        ADD 0.000000001            TO WRK-TRUNC-QUOT
066500     ELSE
066600        IF WRK-CALC-DOUBLE-REM EQUAL WRK-RND-DENOM-INT
066700           DIVIDE WRK-TRUNC-QUOT-INT BY 2 GIVING WRK-DUMMY-QUOT
066800                                    REMAINDER WRK-ODD-FLAG
066900           IF WRK-ODD-FLAG EQUAL 1
067000              ADD 0.000000001      TO WRK-TRUNC-QUOT
067100           END-IF
067200        END-IF
067300     END-IF.
067400
067500     MOVE WRK-TRUNC-QUOT           TO WRK-RND-RESULT.
067600*----------------------------------------------------------------*
067700 9700-99-EXIT.                     EXIT.
067800*----------------------------------------------------------------*
067900*----------------------------------------------------------------*
068000 9999-CALL-ABEND-PGM               SECTION.
068100*----------------------------------------------------------------*
068200     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
068300     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
068400     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
068500*----------------------------------------------------------------*
068600 9999-99-EXIT.                     EXIT.
068700*----------------------------------------------------------------*
