000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FXABEND.
000600 AUTHOR.         M. OKAFOR.
000700 INSTALLATION.   FX RATES OPERATIONS - BATCH SYSTEMS.
000800 DATE-WRITTEN.   06/11/1989.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                     BATCH SYSTEMS - FX RATES                   *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FXABEND.                                     *
001600*    ANALYST.....: M. OKAFOR                                     *
001700*    PROGRAMMER..: M. OKAFOR                                     *
001800*    DATE........: 06/11/1989                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: DAILY FX RATE NORMALIZATION - FXNRATE         *
002100*----------------------------------------------------------------*
002200*    GOAL........: COMMON ABNORMAL-END HANDLER CALLED BY ALL     *
002300*                  FXNRATE BATCH PROGRAMS ON A FATAL CONDITION   *
002400*                  (BAD FEED DATA, ZERO DIVISOR, FILE STATUS     *
002500*                  ERROR, BAD CONFIGURATION).  DISPLAYS THE      *
002600*                  CALLER'S ERROR LOG AND STOPS THE RUN.         *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   NONE.                                        *
003000*----------------------------------------------------------------*
003100*                                                                *
003200*----------------------------------------------------------------*
003300*    MAINTENANCE HISTORY                                        *
003400*    1989-11-06 MOK  CSTORE-001  ORIGINAL PROGRAM, LIFTED OUT OF *
003500*                                AN OLDER IN-HOUSE BATCH ABEND    *
003600*                                UTILITY FOR REUSE BY FXNRATE.    *
003700*    1990-01-22 MOK  CSTORE-004  ADDED CALLER-PROGRAM-ID TO THE  *
003800*                                DISPLAY BOX (MULTIPLE CALLERS   *
003900*                                NOW SHARE THIS MODULE).         *
004000*    1993-05-10 AP   CSTORE-047  DISPLAY BOX WIDENED - ERROR     *
004100*                                CODE STRINGS WERE TRUNCATING.   *
004200*    1998-11-30 AP   CSTORE-091  Y2K REVIEW - WRK-ERROR-DATE IS  *
004300*                                PASSED PRE-FORMATTED BY THE     *
004400*                                CALLER, ALREADY 4-DIGIT YEAR.   *
004500*                                NO CHANGE REQUIRED HERE.        *
004600*    2004-07-08 TV   CSTORE-152  DISPLAY NOW SHOWS THE RUN DATE  *
004700*                                AND TIME ON SEPARATE LINES.     *
004800*----------------------------------------------------------------*
004900*================================================================*
005000*           E N V I R O N M E N T      D I V I S I O N           *
005100*================================================================*
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500      C01 IS TOP-OF-FORM.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900
006000*================================================================*
006100*                  D A T A      D I V I S I O N                  *
006200*================================================================*
006300 DATA DIVISION.
006400 FILE SECTION.
006500*
006600*-----------------------------------------------------------------*
006700*                  WORKING-STORAGE SECTION                        *
006800*-----------------------------------------------------------------*
006900 WORKING-STORAGE SECTION.
007000
007100*COUNTS THE DISPLAY LINES WRITTEN FOR THIS ABEND (OPERATIONS
007200*ASKED FOR A LINE-COUNT AFTER A CONSOLE-SCRAPING TOOL STARTED
007300*TRIMMING LONG ABEND BOXES - SEE CSTORE-152):
007400 77 WRK-LINE-COUNT                         PIC 9(02) COMP
007500                                            VALUE ZERO.
007600
007700*-----------------------------------------------------------------*
007800*                      LINKAGE SECTION                            *
007900*-----------------------------------------------------------------*
008000 LINKAGE SECTION.
008100 01 WRK-ERROR-LOG.
008200    03 WRK-PROGRAM                         PIC X(08).
008300    03 WRK-ERROR-MSG                       PIC X(30).
008400    03 WRK-ERROR-CODE                      PIC X(30).
008500    03 WRK-ERROR-DATE                      PIC X(10).
008600    03 WRK-ERROR-TIME                      PIC X(08).
008700
008800*WRK-ERROR-CODE CARRIES EITHER A RAW 2-DIGIT FILE STATUS OR A
008900*DESCRIPTIVE CONFIGURATION-ERROR STRING, DEPENDING ON THE
009000*CALLER - THIS VIEW LETS US TELL WHICH ONE WE WERE HANDED:
009100 01 WRK-ERROR-CODE-VIEW REDEFINES WRK-ERROR-CODE.
009200    03 WRK-ERROR-CODE-FS                   PIC X(02).
009300    03 FILLER                              PIC X(28).
009400
009500*SPLIT VIEWS OF THE CALLER-FORMATTED DATE/TIME SO THE BOX CAN
009600*BE REFLOWED WITHOUT THE CALLER CHANGING ITS OWN FORMATTING:
009700 01 WRK-ERROR-DATE-VIEW REDEFINES WRK-ERROR-DATE.
009800    03 WRK-ERROR-DATE-DD                   PIC X(02).
009900    03 FILLER                              PIC X(01).
010000    03 WRK-ERROR-DATE-MM                   PIC X(02).
010100    03 FILLER                              PIC X(01).
010200    03 WRK-ERROR-DATE-YYYY                 PIC X(04).
010300 01 WRK-ERROR-TIME-VIEW REDEFINES WRK-ERROR-TIME.
010400    03 WRK-ERROR-TIME-HH                   PIC X(02).
010500    03 FILLER                              PIC X(01).
010600    03 WRK-ERROR-TIME-MM                   PIC X(02).
010700    03 FILLER                              PIC X(01).
010800    03 WRK-ERROR-TIME-SS                   PIC X(02).
010900*================================================================*
011000 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
011100*================================================================*
011200*----------------------------------------------------------------*
011300 0000-MAIN-PROCESS               SECTION.
011400*----------------------------------------------------------------*
011500     MOVE ZERO                   TO WRK-LINE-COUNT.
011600
011700     DISPLAY '**********************************'.
011800     DISPLAY '*   FXNRATE - ABNORMAL END CALLED  *'.
011900     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
012000     DISPLAY '*DATE: 'WRK-ERROR-DATE-MM'/'WRK-ERROR-DATE-DD'/'
012100              WRK-ERROR-DATE-YYYY'          *'.
012200     DISPLAY '*TIME: 'WRK-ERROR-TIME-HH':'WRK-ERROR-TIME-MM
012300              ':'WRK-ERROR-TIME-SS'                *'.
012400     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
012500     DISPLAY '*CALLER PROGRAM.....:'WRK-PROGRAM'    *'.
012600     ADD 5                       TO WRK-LINE-COUNT.
012700
012800     IF WRK-ERROR-CODE-FS IS NUMERIC
012900        DISPLAY '*ERROR CODE (FILE STATUS):       *'
013000     ELSE
013100        DISPLAY '*ERROR CODE:                     *'
013200     END-IF.
013300     DISPLAY '* 'WRK-ERROR-CODE' *'.
013400     DISPLAY '*ERROR MESSAGE:                  *'.
013500     DISPLAY '* 'WRK-ERROR-MSG' *'.
013600     DISPLAY '**********************************'.
013700     ADD 5                       TO WRK-LINE-COUNT.
013800
013900     STOP RUN.
014000*----------------------------------------------------------------*
014100 0000-99-EXIT.                   EXIT.
014200*----------------------------------------------------------------*
