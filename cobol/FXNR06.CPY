000100*================================================================*
000200*    COPYBOOK...: FXNR06                                         *
000300*    PROJECT....: DAILY FX RATE NORMALIZATION - FXNRATE          *
000400*    GOAL.......: RUN-RESULT RECORD.  USED BOTH AS THE LINKAGE   *
000500*                 PASSED BACK FROM EACH NORMALIZER TO THE BATCH  *
000600*                 DRIVER (WRK-RESULT-ECB/CBR/NBS, LK-RUN-RESULT) *
000700*                 AND AS THE RUN REPORT LINE LAYOUT              *
000800*                 (WRK-RPT-LINE) BUILT BY THE DRIVER.            *
000900*----------------------------------------------------------------*
001000*    MAINTENANCE HISTORY                                        *
001100*    1991-08-11 MOK  CSTORE-019  ORIGINAL LAYOUT.                *
001200*    1992-02-05 AP   CSTORE-026  MISSING-CCY-LIST ADDED FOR ECB. *
001300*----------------------------------------------------------------*
001400     03  FXNR06-FEED-NAME            PIC X(03).
001500     03  FXNR06-INSERTED-COUNT       PIC 9(07).
001600     03  FXNR06-LATEST-DATE          PIC 9(08).
001700     03  FXNR06-MISSING-CCY-LIST     PIC X(20).
001800     03  FILLER                      PIC X(02).
