000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     FXNR0004.
000600 AUTHOR.         M. OKAFOR.
000700 INSTALLATION.   FX RATES OPERATIONS - BATCH SYSTEMS.
000800 DATE-WRITTEN.   09/03/1990.
000900 DATE-COMPILED   WHEN-COMPILED.
001000 SECURITY.       NONE.
001100 REMARKS.
001200*----------------------------------------------------------------*
001300*                     BATCH SYSTEMS - FX RATES                   *
001400*----------------------------------------------------------------*
001500*    PROGRAM-ID..: FXNR0004.                                     *
001600*    ANALYST.....: M. OKAFOR                                     *
001700*    PROGRAMMER..: M. OKAFOR                                     *
001800*    DATE........: 09/03/1990                                    *
001900*----------------------------------------------------------------*
002000*    PROJECT.....: DAILY FX RATE NORMALIZATION - FXNRATE         *
002100*----------------------------------------------------------------*
002200*    GOAL........: NBS NORMALIZER.  READS THE SERBIAN CENTRAL    *
002300*                  BANK FEED (DINARS PER 1 USD, EXCHANGE-MIDDLE  *
002400*                  RATE) IN CONSECUTIVE 1000-DAY REQUEST CHUNKS, *
002500*                  INVERTS TO RSD/USD, FILTERS OUT DATES ALREADY *
002600*                  ON THE RATE STORE AND APPENDS THE REST.       *
002700*----------------------------------------------------------------*
002800*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002900*                   NBSFEED         00040       FXNR04           *
003000*                   LEDGER          00080       FXNR05           *
003100*                   RATESTOR        00040       FXNR01           *
003200*----------------------------------------------------------------*
003300*    CALLS.......:  FXABEND (ON FATAL ERROR)                     *
003400*----------------------------------------------------------------*
003500*    MAINTENANCE HISTORY                                        *
003600*    1990-09-03 MOK  CSTORE-009  ORIGINAL PROGRAM - PATTERNED    *
003700*                                ON THE CBR NORMALIZER, SINGLE   *
003800*                                CURRENCY RSD.                   *
003900*    1990-09-14 MOK  CSTORE-010  1000-DAY REQUEST CHUNKING ADDED *
004000*                                - THE SOURCE FEED REJECTS ANY   *
004100*                                SINGLE REQUEST WIDER THAN THAT, *
004200*                                SO A LONG CATCH-UP WINDOW IS    *
004300*                                WALKED IN CHUNKS, RE-SCANNING   *
004400*                                THE FEED FILE FOR EACH ONE.     *
004500*    1998-11-30 AP   CSTORE-091  Y2K REVIEW - CURSOR AND CHUNK   *
004600*                                BOUNDARY FIELDS CONFIRMED FULL  *
004700*                                4-DIGIT YEAR, NO WRAP RISK.     *
004800*    2003-02-19 TV   CSTORE-141  HALF-EVEN ROUNDING REPLACED THE *
004900*                                OLD ROUND-HALF-UP COMPUTE.      *
005000*    2013-09-04 TV   CSTORE-227  2160 SPLIT INTO 2160/2165 SO    *
005100*                                THE FIELD-PRESENCE CHECK AND    *
005200*                                THE NUMERIC-FORMAT CHECK CAN BE *
005300*                                DRIVEN BY ONE PERFORM ... THRU  *
005400*                                FROM 2150, PER THE STANDARDS    *
005500*                                REVIEW.                         *
005600*    2013-10-02 TV   CSTORE-231  2000-PROCESS'S UP-TO-DATE       *
005700*                                GUARD WAS OVERWRITING LATEST-   *
005800*                                DATE WITH RANGE-MAX - THAT IS   *
005900*                                THE EMPTY-FEED RULE, NOT THE    *
006000*                                UP-TO-DATE RULE.  UP-TO-DATE    *
006100*                                NOW LEAVES LATEST-DATE ALONE    *
006200*                                (STAYS AT TODAY, SET IN 1000),  *
006300*                                MATCHING THE ECB MODULE.        *
006400*----------------------------------------------------------------*
006500*================================================================*
006600*           E N V I R O N M E N T      D I V I S I O N           *
006700*================================================================*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100      C01 IS TOP-OF-FORM.
007200
007300 INPUT-OUTPUT SECTION.
007400 FILE-CONTROL.
007500
007600     SELECT NBSFEED       ASSIGN TO UTS-S-NBSFEED
007700      ORGANIZATION IS     SEQUENTIAL
007800      ACCESS MODE  IS     SEQUENTIAL
007900      FILE STATUS  IS     WRK-FS-NBSFEED.
008000
008100     SELECT LEDGER        ASSIGN TO UTS-S-LEDGER
008200      ORGANIZATION IS     SEQUENTIAL
008300      ACCESS MODE  IS     SEQUENTIAL
008400      FILE STATUS  IS     WRK-FS-LEDGER.
008500
008600     SELECT RATESTOR      ASSIGN TO UTS-S-RATESTOR
008700      ORGANIZATION IS     SEQUENTIAL
008800      ACCESS MODE  IS     SEQUENTIAL
008900      FILE STATUS  IS     WRK-FS-RATESTOR.
009000
009100*================================================================*
009200*                  D A T A      D I V I S I O N                  *
009300*================================================================*
009400 DATA DIVISION.
009500 FILE SECTION.
009600*
009700 FD NBSFEED
009800     RECORDING MODE IS F
009900     LABEL RECORD   IS STANDARD
010000     BLOCK CONTAINS 00 RECORDS.
010100 01 FD-REG-NBSFEED    PIC X(40).
010200*
010300 FD LEDGER
010400     RECORDING MODE IS F
010500     LABEL RECORD   IS STANDARD
010600     BLOCK CONTAINS 00 RECORDS.
010700 01 FD-REG-LEDGER     PIC X(80).
010800*
010900 FD RATESTOR
011000     RECORDING MODE IS F
011100     LABEL RECORD   IS STANDARD
011200     BLOCK CONTAINS 00 RECORDS.
011300 01 FD-REG-RATESTOR   PIC X(40).
011400
011500*-----------------------------------------------------------------*
011600*                  WORKING-STORAGE SECTION                        *
011700*-----------------------------------------------------------------*
011800 WORKING-STORAGE SECTION.
011900
012000 01 WRK-NBS-REG.
012100     COPY 'FXNR04'.
012200
012300*NUMERIC VIEW OF THE SAME BYTES AS WRK-NBS-REG (SEE FXNR0002 FOR
012400*WHY THIS NEEDS NO CONVERTING MOVE ONCE PROVED NUMERIC):
012500 01 WRK-NBS-NUM REDEFINES WRK-NBS-REG.
012600    03 WRK-NBS-DATE-NUM               PIC 9(08).
012700    03 WRK-NBS-EXCH-INT-NUM           PIC 9(07).
012800    03 FILLER                         PIC X(01).
012900    03 WRK-NBS-EXCH-DEC-NUM           PIC 9(04).
013000    03 FILLER                         PIC X(20).
013100
013200 01 WRK-STORE-REG.
013300     COPY 'FXNR01'.
013400
013500 01 WRK-NEW-ROW.
013600     COPY 'FXNR01'.
013700
013800 01 WRK-LEDGER-REG.
013900     COPY 'FXNR05'.
014000
014100*WORKING SCALARS - SINGLE-CURRENCY MODULE, NO CCY TABLE NEEDED.
014200 77 WRK-INSERTED-COUNT               PIC 9(07) COMP  VALUE ZERO.
014300 77 WRK-LATEST-DATE                  PIC 9(08)       VALUE ZERO.
014400 77 WRK-LEDGER-MIN                   PIC 9(08)       VALUE 99999999.
014500 77 WRK-LEDGER-COUNT                 PIC 9(07) COMP  VALUE ZERO.
014600 77 WRK-TARGET-START                 PIC 9(08)       VALUE ZERO.
014700 77 WRK-TODAY                        PIC 9(08)       VALUE ZERO.
014800 77 WRK-WINDOW-START                 PIC 9(08)       VALUE ZERO.
014900 77 WRK-WINDOW-END                   PIC 9(08)       VALUE ZERO.
015000 77 WRK-UP-TO-DATE-FLAG              PIC X(01)       VALUE 'N'.
015100    88 WRK-IS-UP-TO-DATE                      VALUE 'Y'.
015200 77 WRK-RANGE-MIN                    PIC 9(08)       VALUE ZERO.
015300 77 WRK-RANGE-MAX                    PIC 9(08)       VALUE ZERO.
015400 77 WRK-RANGE-FOUND                  PIC X(01)       VALUE 'N'.
015500    88 WRK-RANGE-EXISTS                       VALUE 'Y'.
015600 77 WRK-NBS-EOF                      PIC X(01)       VALUE 'N'.
015700    88 WRK-END-OF-NBSFEED                     VALUE 'Y'.
015800 77 WRK-NBS-RECORD-COUNT             PIC 9(07) COMP  VALUE ZERO.
015900 77 WRK-NBS-DATE                     PIC 9(08)       VALUE ZERO.
016000 77 WRK-NBS-EXCH-MIDDLE               PIC 9(07)V9(04) VALUE ZERO.
016100
016200*REQUEST-CHUNK CURSOR FIELDS (SEE 2040-COMPUTE-NEXT-CHUNK).
016300 77 WRK-CHUNK-CURSOR                 PIC 9(08)       VALUE ZERO.
016400 77 WRK-CHUNK-END                    PIC 9(08)       VALUE ZERO.
016500 77 WRK-CHUNK-SIZE                   PIC S9(09) COMP VALUE ZERO.
016600 77 WRK-CHUNK-SPAN-DAYS              PIC S9(09) COMP VALUE ZERO.
016700 77 WRK-MAX-CHUNK-DAYS               PIC S9(09) COMP VALUE 1000.
016800 77 WRK-JULIAN-FIRST                 PIC S9(09) COMP VALUE ZERO.
016900
017000*DATE-ARITHMETIC WORK FIELDS (SAME PLUMBING AS FXNR0002).
017100 77 WRK-DATE-IN                      PIC 9(08)      VALUE ZERO.
017200 77 WRK-DATE-OUT                     PIC 9(08)      VALUE ZERO.
017300 77 WRK-DAYS-TO-ADD                  PIC S9(05) COMP VALUE ZERO.
017400 77 WRK-JD-Y                         PIC S9(06) COMP VALUE ZERO.
017500 77 WRK-JD-M                         PIC S9(06) COMP VALUE ZERO.
017600 77 WRK-JD-D                         PIC S9(06) COMP VALUE ZERO.
017700 77 WRK-JD-A                         PIC S9(06) COMP VALUE ZERO.
017800 77 WRK-JD-B                         PIC S9(09) COMP VALUE ZERO.
017900 77 WRK-JD-C                         PIC S9(09) COMP VALUE ZERO.
018000 77 WRK-JD-E                         PIC S9(09) COMP VALUE ZERO.
018100 77 WRK-JD-T                         PIC S9(09) COMP VALUE ZERO.
018200 77 WRK-JD-L                         PIC S9(09) COMP VALUE ZERO.
018300 77 WRK-JD-N                         PIC S9(09) COMP VALUE ZERO.
018400 77 WRK-JD-I                         PIC S9(09) COMP VALUE ZERO.
018500 77 WRK-JD-J                         PIC S9(09) COMP VALUE ZERO.
018600 77 WRK-JD-K                         PIC S9(09) COMP VALUE ZERO.
018700 77 WRK-JD-REM1                      PIC S9(09) COMP VALUE ZERO.
018800 77 WRK-JULIAN-NUMBER                PIC S9(09) COMP VALUE ZERO.
018900
019000*HALF-EVEN ROUNDING WORK FIELDS (SEE 9700-ROUND-HALF-EVEN).
019100 01 WRK-RND-NUMERATOR                PIC 9(07)V9(04) VALUE ZERO.
019200 01 WRK-RND-DENOMINATOR              PIC 9(07)V9(04) VALUE ZERO.
019300 01 WRK-RND-RESULT                   PIC 9(04)V9(09) VALUE ZERO.
019400 01 WRK-TRUNC-QUOT                   PIC 9(04)V9(09) VALUE ZERO.
019500 01 WRK-TRUNC-QUOT-INT REDEFINES WRK-TRUNC-QUOT PIC 9(13).
019600 01 WRK-CALC-PRODUCT                 PIC 9(04)V9(13) VALUE ZERO.
019700 01 WRK-CALC-REM                     PIC 9(04)V9(13) VALUE ZERO.
019800 01 WRK-CALC-REM-INT REDEFINES WRK-CALC-REM PIC 9(17).
019900 01 WRK-RND-DENOM-SCALED             PIC 9(04)V9(13) VALUE ZERO.
020000 01 WRK-RND-DENOM-INT REDEFINES WRK-RND-DENOM-SCALED PIC 9(17).
020100 77 WRK-CALC-DOUBLE-REM              PIC 9(18) COMP  VALUE ZERO.
020200 77 WRK-DUMMY-QUOT                   PIC 9(13) COMP  VALUE ZERO.
020300 77 WRK-ODD-FLAG                     PIC 9(01) COMP  VALUE ZERO.
020400
020500 01 WRK-ERROR-LOG.
020600    03 WRK-PROGRAM                   PIC X(08) VALUE 'FXNR0004'.
020700    03 WRK-ERROR-MSG                 PIC X(30) VALUE SPACES.
020800    03 WRK-ERROR-CODE                PIC X(30) VALUE SPACES.
020900    03 WRK-ERROR-DATE                PIC X(10) VALUE SPACES.
021000    03 WRK-ERROR-TIME                PIC X(08) VALUE SPACES.
021100
021200 77 WRK-ABEND-PGM                    PIC X(08) VALUE 'FXABEND'.
021300
021400 01 WRK-FILE-STATUS.
021500    03 WRK-FS-NBSFEED                PIC 9(02) VALUE ZEROS.
021600    03 WRK-FS-LEDGER                 PIC 9(02) VALUE ZEROS.
021700    03 WRK-FS-RATESTOR               PIC 9(02) VALUE ZEROS.
021800
021900 01 WRK-SYSTEM-DATE.
022000    03 YY                            PIC 9(02) VALUE ZEROS.
022100    03 MM                            PIC 9(02) VALUE ZEROS.
022200    03 DD                            PIC 9(02) VALUE ZEROS.
022300 01 WRK-CENTURY-DATE.
022400    03 CC-YYYY                       PIC 9(04) VALUE ZEROS.
022500    03 CC-MM                         PIC 9(02) VALUE ZEROS.
022600    03 CC-DD                         PIC 9(02) VALUE ZEROS.
022700 01 WRK-DATE-FORMATTED.
022800    03 WRK-ERROR-DATE-DD             PIC 9(02) VALUE ZEROS.
022900    03 FILLER                        PIC X(01) VALUE '-'.
023000    03 WRK-ERROR-DATE-MM             PIC 9(02) VALUE ZEROS.
023100    03 FILLER                        PIC X(01) VALUE '-'.
023200    03 WRK-ERROR-DATE-YYYY           PIC 9(04) VALUE ZEROS.
023300 01 WRK-SYSTEM-TIME.
023400    03 HOUR                          PIC 9(02) VALUE ZEROS.
023500    03 MINUTE                        PIC 9(02) VALUE ZEROS.
023600    03 SECOND                        PIC 9(02) VALUE ZEROS.
023700    03 HUNDREDTH                     PIC 9(02) VALUE ZEROS.
023800 01 WRK-TIME-FORMATTED.
023900    03 WRK-ERROR-TIME-HH             PIC 9(02) VALUE ZEROS.
024000    03 FILLER                        PIC X(01) VALUE ':'.
024100    03 WRK-ERROR-TIME-MM             PIC 9(02) VALUE ZEROS.
024200    03 FILLER                        PIC X(01) VALUE ':'.
024300    03 WRK-ERROR-TIME-SS             PIC 9(02) VALUE ZEROS.
024400
024500*-----------------------------------------------------------------*
024600*                      LINKAGE SECTION                            *
024700*-----------------------------------------------------------------*
024800 LINKAGE SECTION.
024900 01 LK-RUN-RESULT.
025000     COPY 'FXNR06'.
025100
025200*================================================================*
025300 PROCEDURE                       DIVISION USING LK-RUN-RESULT.
025400*================================================================*
025500*----------------------------------------------------------------*
025600 0000-MAIN-PROCESS                SECTION.
025700*----------------------------------------------------------------*
025800     PERFORM 1000-INITIALIZE.
025900
026000     PERFORM 2000-PROCESS.
026100
026200     PERFORM 3000-FINALIZE.
026300*----------------------------------------------------------------*
026400 0000-99-EXIT.                    EXIT.
026500*----------------------------------------------------------------*
026600*----------------------------------------------------------------*
026700 1000-INITIALIZE                  SECTION.
026800*----------------------------------------------------------------*
026900     PERFORM 9000-GET-DATE-TIME.
027000     MOVE WRK-TODAY                TO WRK-LATEST-DATE.
027100
027200     PERFORM 1300-LOAD-RATE-STORE.
027300
027400     PERFORM 1200-DETERMINE-WINDOW.
027500*----------------------------------------------------------------*
027600 1000-99-EXIT.                    EXIT.
027700*----------------------------------------------------------------*
027800*----------------------------------------------------------------*
027900 1200-DETERMINE-WINDOW            SECTION.
028000*----------------------------------------------------------------*
028100     OPEN INPUT LEDGER.
028200     MOVE 'OPEN FILE LEDGER'      TO WRK-ERROR-MSG.
028300     PERFORM 8200-TEST-FS-LEDGER.
028400
028500     PERFORM 1210-READ-LEDGER.
028600     PERFORM 1220-SCAN-LEDGER-MIN
028700        UNTIL WRK-FS-LEDGER EQUAL 10.
028800
028900     CLOSE LEDGER.
029000
029100     IF WRK-LEDGER-COUNT EQUAL ZERO
029200        MOVE WRK-TODAY             TO WRK-DATE-IN
029300        MOVE -30                   TO WRK-DAYS-TO-ADD
029400        PERFORM 9600-ADD-DAYS-TO-DATE
029500        MOVE WRK-DATE-OUT          TO WRK-TARGET-START
029600     ELSE
029700        MOVE WRK-LEDGER-MIN        TO WRK-TARGET-START
029800     END-IF.
029900
030000     IF (NOT WRK-RANGE-EXISTS) OR (WRK-RANGE-MIN > WRK-TARGET-START)
030100        MOVE WRK-TARGET-START      TO WRK-WINDOW-START
030200     ELSE
030300        MOVE WRK-RANGE-MAX         TO WRK-DATE-IN
030400        MOVE 1                     TO WRK-DAYS-TO-ADD
030500        PERFORM 9600-ADD-DAYS-TO-DATE
030600        MOVE WRK-DATE-OUT          TO WRK-WINDOW-START
030700     END-IF.
030800
030900     MOVE WRK-TODAY                TO WRK-WINDOW-END.
031000
031100     IF WRK-WINDOW-START > WRK-WINDOW-END
031200        MOVE 'Y'                   TO WRK-UP-TO-DATE-FLAG
031300     END-IF.
031400*----------------------------------------------------------------*
031500 1200-99-EXIT.                    EXIT.
031600*----------------------------------------------------------------*
031700*----------------------------------------------------------------*
031800 1210-READ-LEDGER                 SECTION.
031900*----------------------------------------------------------------*
032000     READ LEDGER INTO WRK-LEDGER-REG.
032100     IF WRK-FS-LEDGER EQUAL ZEROS
032200        ADD 1                      TO WRK-LEDGER-COUNT
032300     ELSE
032400        IF WRK-FS-LEDGER NOT EQUAL 10
032500           MOVE 'READ ERROR LEDGER' TO WRK-ERROR-MSG
032600           PERFORM 9999-CALL-ABEND-PGM
032700        END-IF
032800     END-IF.
032900*----------------------------------------------------------------*
033000 1210-99-EXIT.                    EXIT.
033100*----------------------------------------------------------------*
033200*----------------------------------------------------------------*
033300 1220-SCAN-LEDGER-MIN             SECTION.
033400*----------------------------------------------------------------*
033500     IF FXNR05-ENTRY-TS OF WRK-LEDGER-REG < WRK-LEDGER-MIN
033600        MOVE FXNR05-ENTRY-TS OF WRK-LEDGER-REG TO WRK-LEDGER-MIN
033700     END-IF.
033800     PERFORM 1210-READ-LEDGER.
033900*----------------------------------------------------------------*
034000 1220-99-EXIT.                    EXIT.
034100*----------------------------------------------------------------*
034200*----------------------------------------------------------------*
034300 1300-LOAD-RATE-STORE             SECTION.
034400*----------------------------------------------------------------*
034500     OPEN INPUT RATESTOR.
034600     MOVE 'OPEN FILE RATESTOR'    TO WRK-ERROR-MSG.
034700     PERFORM 8300-TEST-FS-RATESTOR.
034800
034900     PERFORM 1310-READ-RATESTOR.
035000     PERFORM 1320-SCAN-RATESTOR-RANGE
035100        UNTIL WRK-FS-RATESTOR EQUAL 10.
035200
035300     CLOSE RATESTOR.
035400*----------------------------------------------------------------*
035500 1300-99-EXIT.                    EXIT.
035600*----------------------------------------------------------------*
035700*----------------------------------------------------------------*
035800 1310-READ-RATESTOR                SECTION.
035900*----------------------------------------------------------------*
036000     READ RATESTOR INTO WRK-STORE-REG.
036100     IF WRK-FS-RATESTOR NOT EQUAL ZEROS
036200        AND WRK-FS-RATESTOR NOT EQUAL 10
036300           MOVE 'READ ERROR RATESTOR' TO WRK-ERROR-MSG
036400           PERFORM 9999-CALL-ABEND-PGM
036500     END-IF.
036600*----------------------------------------------------------------*
036700 1310-99-EXIT.                    EXIT.
036800*----------------------------------------------------------------*
036900*----------------------------------------------------------------*
037000 1320-SCAN-RATESTOR-RANGE          SECTION.
037100*----------------------------------------------------------------*
037200     IF FXNR01-BASE-CCY OF WRK-STORE-REG EQUAL 'RSD'
037300        IF NOT WRK-RANGE-EXISTS
037400           SET WRK-RANGE-EXISTS TO TRUE
037500           MOVE FXNR01-RATE-DATE OF WRK-STORE-REG TO WRK-RANGE-MIN
037600           MOVE FXNR01-RATE-DATE OF WRK-STORE-REG TO WRK-RANGE-MAX
037700        ELSE
037800           IF FXNR01-RATE-DATE OF WRK-STORE-REG < WRK-RANGE-MIN
037900              MOVE FXNR01-RATE-DATE OF WRK-STORE-REG TO WRK-RANGE-MIN
038000           END-IF
038100           IF FXNR01-RATE-DATE OF WRK-STORE-REG > WRK-RANGE-MAX
038200              MOVE FXNR01-RATE-DATE OF WRK-STORE-REG TO WRK-RANGE-MAX
038300           END-IF
038400        END-IF
038500     END-IF.
038600     PERFORM 1310-READ-RATESTOR.
038700*----------------------------------------------------------------*
038800 1320-99-EXIT.                    EXIT.
038900*----------------------------------------------------------------*
039000*----------------------------------------------------------------*
039100 2000-PROCESS                      SECTION.
039200*----------------------------------------------------------------*
039300     IF WRK-IS-UP-TO-DATE
039400        GO TO 2000-99-EXIT
039500     END-IF.
039600
039700     OPEN EXTEND RATESTOR.
039800     MOVE 'OPEN EXTEND RATESTOR'   TO WRK-ERROR-MSG.
039900     PERFORM 8300-TEST-FS-RATESTOR.
040000
040100     MOVE WRK-WINDOW-START         TO WRK-CHUNK-CURSOR.
040200     PERFORM 2040-COMPUTE-NEXT-CHUNK
040300        UNTIL WRK-CHUNK-CURSOR > WRK-WINDOW-END.
040400
040500     CLOSE RATESTOR.
040600
040700     IF WRK-NBS-RECORD-COUNT EQUAL ZERO
040800        IF WRK-RANGE-EXISTS
040900           MOVE WRK-RANGE-MAX      TO WRK-LATEST-DATE
041000        END-IF
041100     END-IF.
041200*----------------------------------------------------------------*
041300 2000-99-EXIT.                     EXIT.
041400*----------------------------------------------------------------*
041500*----------------------------------------------------------------*
041600*    THE NBS SOURCE LIMITS ONE REQUEST TO 1000 DAYS.  EACH PASS
041700*    THROUGH THIS PARAGRAPH IS ONE SUCH REQUEST - WE RE-SCAN THE
041800*    STAGED FEED FILE, KEEPING ONLY THE ROWS THAT FALL IN THE
041900*    CURRENT CHUNK, THEN ADVANCE THE CURSOR PAST THE CHUNK.
042000*----------------------------------------------------------------*
042100 2040-COMPUTE-NEXT-CHUNK           SECTION.
042200*----------------------------------------------------------------*
042300     MOVE WRK-WINDOW-END           TO WRK-DATE-IN.
042400     DIVIDE WRK-DATE-IN BY 10000 GIVING WRK-JD-Y
042500                                 REMAINDER WRK-JD-REM1.
042600     DIVIDE WRK-JD-REM1 BY 100 GIVING WRK-JD-M
042700                                 REMAINDER WRK-JD-D.
042800     PERFORM 9500-DATE-TO-JULIAN.
042900     MOVE WRK-JULIAN-NUMBER         TO WRK-JULIAN-FIRST.
043000
043100     MOVE WRK-CHUNK-CURSOR         TO WRK-DATE-IN.
043200     DIVIDE WRK-DATE-IN BY 10000 GIVING WRK-JD-Y
043300                                 REMAINDER WRK-JD-REM1.
043400     DIVIDE WRK-JD-REM1 BY 100 GIVING WRK-JD-M
043500                                 REMAINDER WRK-JD-D.
043600     PERFORM 9500-DATE-TO-JULIAN.
043700
043800     COMPUTE WRK-CHUNK-SPAN-DAYS =
043900         WRK-JULIAN-FIRST - WRK-JULIAN-NUMBER + 1.
044000
044100     IF WRK-CHUNK-SPAN-DAYS > WRK-MAX-CHUNK-DAYS
044200        MOVE WRK-MAX-CHUNK-DAYS     TO WRK-CHUNK-SIZE
044300     ELSE
044400        MOVE WRK-CHUNK-SPAN-DAYS    TO WRK-CHUNK-SIZE
044500     END-IF.
044600
044700     MOVE WRK-CHUNK-CURSOR         TO WRK-DATE-IN.
044800     COMPUTE WRK-DAYS-TO-ADD = WRK-CHUNK-SIZE - 1.
044900     PERFORM 9600-ADD-DAYS-TO-DATE.
045000     MOVE WRK-DATE-OUT             TO WRK-CHUNK-END.
045100
045200     PERFORM 2100-PROCESS-ONE-CHUNK.
045300
045400     MOVE WRK-CHUNK-CURSOR         TO WRK-DATE-IN.
045500     COMPUTE WRK-DAYS-TO-ADD = WRK-CHUNK-SIZE.
045600     PERFORM 9600-ADD-DAYS-TO-DATE.
045700     MOVE WRK-DATE-OUT             TO WRK-CHUNK-CURSOR.
045800*----------------------------------------------------------------*
045900 2040-99-EXIT.                     EXIT.
046000*----------------------------------------------------------------*
046100*----------------------------------------------------------------*
046200 2100-PROCESS-ONE-CHUNK            SECTION.
046300*----------------------------------------------------------------*
046400     OPEN INPUT NBSFEED.
046500     MOVE 'OPEN FILE NBSFEED'      TO WRK-ERROR-MSG.
046600     PERFORM 8100-TEST-FS-NBSFEED.
046700
046800     PERFORM 2110-READ-NBSFEED.
046900     PERFORM 2150-PROCESS-NBS-RECORD
047000        UNTIL WRK-END-OF-NBSFEED.
047100
047200     CLOSE NBSFEED.
047300     MOVE 'N'                      TO WRK-NBS-EOF.
047400*----------------------------------------------------------------*
047500 2100-99-EXIT.                     EXIT.
047600*----------------------------------------------------------------*
047700*----------------------------------------------------------------*
047800 2110-READ-NBSFEED                 SECTION.
047900*----------------------------------------------------------------*
048000     READ NBSFEED INTO WRK-NBS-REG.
048100     IF WRK-FS-NBSFEED EQUAL 10
048200        MOVE 'Y'                   TO WRK-NBS-EOF
048300     ELSE
048400        IF WRK-FS-NBSFEED NOT EQUAL ZEROS
048500           MOVE 'READ ERROR NBSFEED' TO WRK-ERROR-MSG
048600           PERFORM 9999-CALL-ABEND-PGM
048700        END-IF
048800     END-IF.
048900*----------------------------------------------------------------*
049000 2110-99-EXIT.                     EXIT.
049100*----------------------------------------------------------------*
049200*----------------------------------------------------------------*
049300 2150-PROCESS-NBS-RECORD           SECTION.
049400*----------------------------------------------------------------*
049500     PERFORM 2160-VALIDATE-NBS-RECORD THRU 2165-99-EXIT.
049600
049700     MOVE WRK-NBS-DATE-NUM          TO WRK-NBS-DATE.
049800
049900     IF WRK-NBS-DATE < WRK-CHUNK-CURSOR
050000        OR WRK-NBS-DATE > WRK-CHUNK-END
050100        PERFORM 2110-READ-NBSFEED
050200        GO TO 2150-99-EXIT
050300     END-IF.
050400
050500     ADD 1                         TO WRK-NBS-RECORD-COUNT.
050600
050700     COMPUTE WRK-NBS-EXCH-MIDDLE = WRK-NBS-EXCH-INT-NUM
050800                            + (WRK-NBS-EXCH-DEC-NUM / 10000).
050900
051000     IF WRK-NBS-EXCH-MIDDLE EQUAL ZERO
051100        MOVE 'ZERO NBS MIDDLE RATE' TO WRK-ERROR-MSG
051200        PERFORM 9999-CALL-ABEND-PGM
051300     END-IF.
051400
051500     MOVE 1                        TO WRK-RND-NUMERATOR.
051600     MOVE WRK-NBS-EXCH-MIDDLE       TO WRK-RND-DENOMINATOR.
051700     PERFORM 9700-ROUND-HALF-EVEN.
051800
051900     MOVE 'RSD'                    TO FXNR01-BASE-CCY OF WRK-NEW-ROW.
052000     MOVE 'USD'                    TO FXNR01-QUOTE-CCY OF WRK-NEW-ROW.
052100     MOVE WRK-NBS-DATE             TO FXNR01-RATE-DATE OF WRK-NEW-ROW.
052200     MOVE WRK-RND-RESULT           TO FXNR01-RATE OF WRK-NEW-ROW.
052300     PERFORM 2300-FILTER-AND-APPEND.
052400
052500     PERFORM 2110-READ-NBSFEED.
052600*----------------------------------------------------------------*
052700 2150-99-EXIT.                     EXIT.
052800*----------------------------------------------------------------*
052900*----------------------------------------------------------------*
053000 2160-VALIDATE-NBS-RECORD          SECTION.
053100*----------------------------------------------------------------*
053200*    2013-09-04 TV   CSTORE-227  SPLIT INTO 2160/2165 SO THIS    *
053300*                                PAIR CAN BE DRIVEN BY A SINGLE  *
053400*                                PERFORM ... THRU FROM 2150.     *
053500*----------------------------------------------------------------*
053600     IF FXNR04-RATE-DATE-TEXT OF WRK-NBS-REG EQUAL SPACES
053700        OR FXNR04-EXCH-MIDDLE-TEXT OF WRK-NBS-REG EQUAL SPACES
053800        MOVE 'MISSING NBS FIELD'    TO WRK-ERROR-MSG
053900        PERFORM 9999-CALL-ABEND-PGM
054000     END-IF.
054100*----------------------------------------------------------------*
054200 2160-99-EXIT.                     EXIT.
054300*----------------------------------------------------------------*
054400*----------------------------------------------------------------*
054500 2165-VALIDATE-NBS-FORMAT          SECTION.
054600*----------------------------------------------------------------*
054700     IF WRK-NBS-DATE-NUM NOT NUMERIC
054800        OR WRK-NBS-EXCH-INT-NUM NOT NUMERIC
054900        OR WRK-NBS-EXCH-DEC-NUM NOT NUMERIC
055000        OR FXNR04-EXCH-DOT OF WRK-NBS-REG NOT EQUAL '.'
055100        MOVE 'BAD NBS RECORD'       TO WRK-ERROR-MSG
055200        PERFORM 9999-CALL-ABEND-PGM
055300     END-IF.
055400*----------------------------------------------------------------*
055500 2165-99-EXIT.                     EXIT.
055600*----------------------------------------------------------------*
055700*----------------------------------------------------------------*
055800 2300-FILTER-AND-APPEND            SECTION.
055900*----------------------------------------------------------------*
056000     IF (NOT WRK-RANGE-EXISTS)
056100        OR (FXNR01-RATE-DATE OF WRK-NEW-ROW < WRK-RANGE-MIN)
056200        OR (FXNR01-RATE-DATE OF WRK-NEW-ROW > WRK-RANGE-MAX)
056300        MOVE WRK-NEW-ROW            TO FD-REG-RATESTOR
056400        WRITE FD-REG-RATESTOR
056500        PERFORM 8300-TEST-FS-RATESTOR
056600        ADD 1                       TO WRK-INSERTED-COUNT
056700        IF FXNR01-RATE-DATE OF WRK-NEW-ROW > WRK-LATEST-DATE
056800           MOVE FXNR01-RATE-DATE OF WRK-NEW-ROW TO WRK-LATEST-DATE
056900        END-IF
057000     END-IF.
057100*----------------------------------------------------------------*
057200 2300-99-EXIT.                     EXIT.
057300*----------------------------------------------------------------*
057400*----------------------------------------------------------------*
057500 3000-FINALIZE                     SECTION.
057600*----------------------------------------------------------------*
057700     MOVE 'NBS'                    TO FXNR06-FEED-NAME OF LK-RUN-RESULT.
057800     MOVE WRK-INSERTED-COUNT       TO FXNR06-INSERTED-COUNT
057900                                                 OF LK-RUN-RESULT.
058000     MOVE WRK-LATEST-DATE          TO FXNR06-LATEST-DATE
058100                                                 OF LK-RUN-RESULT.
058200     MOVE SPACES                   TO FXNR06-MISSING-CCY-LIST
058300                                                 OF LK-RUN-RESULT.
058400*----------------------------------------------------------------*
058500 3000-99-EXIT.                     EXIT.
058600*----------------------------------------------------------------*
058700*----------------------------------------------------------------*
058800 8100-TEST-FS-NBSFEED              SECTION.
058900*----------------------------------------------------------------*
059000     IF WRK-FS-NBSFEED NOT EQUAL ZEROS
059100        MOVE WRK-FS-NBSFEED         TO WRK-ERROR-CODE
059200        PERFORM 9999-CALL-ABEND-PGM
059300     END-IF.
059400*----------------------------------------------------------------*
059500 8100-99-EXIT.                     EXIT.
059600*----------------------------------------------------------------*
059700*----------------------------------------------------------------*
059800 8200-TEST-FS-LEDGER               SECTION.
059900*----------------------------------------------------------------*
060000     IF WRK-FS-LEDGER NOT EQUAL ZEROS
060100        MOVE WRK-FS-LEDGER          TO WRK-ERROR-CODE
060200        PERFORM 9999-CALL-ABEND-PGM
060300     END-IF.
060400*----------------------------------------------------------------*
060500 8200-99-EXIT.                     EXIT.
060600*----------------------------------------------------------------*
060700*----------------------------------------------------------------*
060800 8300-TEST-FS-RATESTOR              SECTION.
060900*----------------------------------------------------------------*
061000     IF WRK-FS-RATESTOR NOT EQUAL ZEROS
061100        MOVE WRK-FS-RATESTOR         TO WRK-ERROR-CODE
061200        PERFORM 9999-CALL-ABEND-PGM
061300     END-IF.
061400*----------------------------------------------------------------*
061500 8300-99-EXIT.                     EXIT.
061600*----------------------------------------------------------------*
061700*----------------------------------------------------------------*
061800 9000-GET-DATE-TIME                SECTION.
061900*----------------------------------------------------------------*
062000     ACCEPT WRK-SYSTEM-DATE         FROM DATE.
062100     MOVE YY                        TO CC-YYYY.
062200     ADD 2000                       TO CC-YYYY.
062300     MOVE MM                        TO CC-MM.
062400     MOVE DD                        TO CC-DD.
062500     COMPUTE WRK-TODAY = (CC-YYYY * 10000) + (CC-MM * 100) + CC-DD.
062600
062700     MOVE CC-DD                     TO WRK-ERROR-DATE-DD.
062800     MOVE CC-MM                     TO WRK-ERROR-DATE-MM.
062900     MOVE CC-YYYY                   TO WRK-ERROR-DATE-YYYY.
063000
063100     ACCEPT WRK-SYSTEM-TIME         FROM TIME.
063200     MOVE HOUR                      TO WRK-ERROR-TIME-HH.
063300     MOVE MINUTE                    TO WRK-ERROR-TIME-MM.
063400     MOVE SECOND                    TO WRK-ERROR-TIME-SS.
063500*----------------------------------------------------------------*
063600 9000-99-EXIT.                     EXIT.
063700*----------------------------------------------------------------*
063800*----------------------------------------------------------------*
063900 9500-DATE-TO-JULIAN               SECTION.
064000*----------------------------------------------------------------*
064100*    FLIEGEL & VAN FLANDERN CIVIL-TO-JULIAN-DAY-NUMBER FORMULA.
064200*    INPUT:  WRK-JD-Y / WRK-JD-M / WRK-JD-D.
064300*    OUTPUT: WRK-JULIAN-NUMBER.
064400*
064500     COMPUTE WRK-JD-A = (WRK-JD-M - 14) / 12.
064600     COMPUTE WRK-JD-B = 1461 * (WRK-JD-Y + 4800 + WRK-JD-A) / 4.
064700     COMPUTE WRK-JD-C = 367 *
064800         (WRK-JD-M - 2 - (WRK-JD-A * 12)) / 12.
064900     COMPUTE WRK-JD-T = (WRK-JD-Y + 4900 + WRK-JD-A) / 100.
065000     COMPUTE WRK-JD-E = 3 * WRK-JD-T / 4.
065100     COMPUTE WRK-JULIAN-NUMBER =
065200         WRK-JD-D - 32075 + WRK-JD-B + WRK-JD-C - WRK-JD-E.
065300*----------------------------------------------------------------*
065400 9500-99-EXIT.                     EXIT.
065500*----------------------------------------------------------------*
065600*----------------------------------------------------------------*
065700 9550-JULIAN-TO-DATE               SECTION.
065800*----------------------------------------------------------------*
065900*    FLIEGEL & VAN FLANDERN JULIAN-DAY-NUMBER-TO-CIVIL FORMULA.
066000*    INPUT:  WRK-JULIAN-NUMBER.
066100*    OUTPUT: WRK-JD-I (YEAR) / WRK-JD-J (MONTH) / WRK-JD-K (DAY).
066200*
066300     COMPUTE WRK-JD-L = WRK-JULIAN-NUMBER + 68569.
066400     COMPUTE WRK-JD-N = 4 * WRK-JD-L / 146097.
066500     COMPUTE WRK-JD-T = (146097 * WRK-JD-N + 3) / 4.
066600     COMPUTE WRK-JD-L = WRK-JD-L - WRK-JD-T.
066700     COMPUTE WRK-JD-I = 4000 * (WRK-JD-L + 1) / 1461001.
066800     COMPUTE WRK-JD-T = 1461 * WRK-JD-I / 4.
066900     COMPUTE WRK-JD-L = WRK-JD-L - WRK-JD-T + 31.
067000     COMPUTE WRK-JD-J = 80 * WRK-JD-L / 2447.
067100     COMPUTE WRK-JD-T = 2447 * WRK-JD-J / 80.
067200     COMPUTE WRK-JD-K = WRK-JD-L - WRK-JD-T.
067300     COMPUTE WRK-JD-L = WRK-JD-J / 11.
067400     COMPUTE WRK-JD-T = 12 * WRK-JD-L.
067500     COMPUTE WRK-JD-J = WRK-JD-J + 2 - WRK-JD-T.
067600     COMPUTE WRK-JD-T = 100 * (WRK-JD-N - 49).
067700     COMPUTE WRK-JD-I = WRK-JD-T + WRK-JD-I + WRK-JD-L.
067800*----------------------------------------------------------------*
067900 9550-99-EXIT.                     EXIT.
068000*----------------------------------------------------------------*
068100*----------------------------------------------------------------*
068200 9600-ADD-DAYS-TO-DATE             SECTION.
068300*----------------------------------------------------------------*
068400*    INPUT:  WRK-DATE-IN (YYYYMMDD), WRK-DAYS-TO-ADD (MAY BE
068500*            NEGATIVE).  OUTPUT: WRK-DATE-OUT (YYYYMMDD).
068600*
068700     DIVIDE WRK-DATE-IN BY 10000 GIVING WRK-JD-Y
068800                                 REMAINDER WRK-JD-REM1.
068900     DIVIDE WRK-JD-REM1 BY 100 GIVING WRK-JD-M
069000                                 REMAINDER WRK-JD-D.
069100
069200     PERFORM 9500-DATE-TO-JULIAN.
069300
069400     COMPUTE WRK-JULIAN-NUMBER = WRK-JULIAN-NUMBER + WRK-DAYS-TO-ADD.
069500
069600     PERFORM 9550-JULIAN-TO-DATE.
069700
069800     COMPUTE WRK-DATE-OUT =
069900         (WRK-JD-I * 10000) + (WRK-JD-J * 100) + WRK-JD-K.
070000*----------------------------------------------------------------*
070100 9600-99-EXIT.                     EXIT.
070200*----------------------------------------------------------------*
070300*----------------------------------------------------------------*
070400 9700-ROUND-HALF-EVEN              SECTION.
070500*----------------------------------------------------------------*
070600*    INPUT:  WRK-RND-NUMERATOR / WRK-RND-DENOMINATOR (POSITIVE).
070700*    OUTPUT: WRK-RND-RESULT, ROUNDED HALF-EVEN TO 9 DECIMALS.
070800*
070900     COMPUTE WRK-TRUNC-QUOT = WRK-RND-NUMERATOR / WRK-RND-DENOMINATOR.
071000     COMPUTE WRK-CALC-PRODUCT = WRK-TRUNC-QUOT * WRK-RND-DENOMINATOR.
071100     COMPUTE WRK-CALC-REM = WRK-RND-NUMERATOR - WRK-CALC-PRODUCT.
071200
071300     MOVE WRK-RND-DENOMINATOR      TO WRK-RND-DENOM-SCALED.
071400     COMPUTE WRK-CALC-DOUBLE-REM = WRK-CALC-REM-INT * 2.
071500
071600     IF WRK-CALC-DOUBLE-REM > WRK-RND-DENOM-INT
071700        ADD 0.000000001            TO WRK-TRUNC-QUOT
071800     ELSE
071900        IF WRK-CALC-DOUBLE-REM EQUAL WRK-RND-DENOM-INT
072000           DIVIDE WRK-TRUNC-QUOT-INT BY 2 GIVING WRK-DUMMY-QUOT
072100                                    REMAINDER WRK-ODD-FLAG
072200           IF WRK-ODD-FLAG EQUAL 1
072300              ADD 0.000000001      TO WRK-TRUNC-QUOT
072400           END-IF
072500        END-IF
072600     END-IF.
072700
072800     MOVE WRK-TRUNC-QUOT           TO WRK-RND-RESULT.
072900*----------------------------------------------------------------*
073000 9700-99-EXIT.                     EXIT.
073100*----------------------------------------------------------------*
073200*----------------------------------------------------------------*
073300 9999-CALL-ABEND-PGM               SECTION.
073400*----------------------------------------------------------------*
073500     MOVE WRK-DATE-FORMATTED       TO WRK-ERROR-DATE.
073600     MOVE WRK-TIME-FORMATTED       TO WRK-ERROR-TIME.
073700     CALL WRK-ABEND-PGM            USING WRK-ERROR-LOG.
073800*----------------------------------------------------------------*
073900 9999-99-EXIT.                     EXIT.
074000*----------------------------------------------------------------*
